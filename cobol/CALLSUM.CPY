000100******************************************************************
000200*   CALLSUM  --  CALL SUMMARY OUTPUT RECORD                      *
000300*   ONE OCCURRENCE PER SYMPTOM REPORT FOR WHICH A USER MASTER    *
000400*   RECORD WAS RESOLVED.  FIXED 58-BYTE LINE-SEQUENTIAL RECORD.  *
000500******************************************************************
000600*   MAINTENANCE HISTORY                                          *
000700*   --------------------------------------------------------     *
000800*   03/14/89  RKM  CR-1092    ORIGINAL LAYOUT FOR TRIAGE BATCH    *
000900******************************************************************
001000 01  CALL-SUMMARY-REC.
001100     05  CLSM-CALL-ID                 PIC 9(06).
001200     05  CLSM-USER-ID                 PIC 9(06).
001300     05  CLSM-RISK-LEVEL              PIC X(06).
001400     05  CLSM-REPORT-ID               PIC X(10).
001500     05  CLSM-ACTION-CODE             PIC X(30).
