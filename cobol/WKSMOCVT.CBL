000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WKSMOCVT.
000400 AUTHOR. R MICELLI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    CONVERTS WEEKS-PREGNANT, AS CAPTURED ON THE SYMPTOM CALL-IN
001200*    REPORT, TO A WHOLE NUMBER OF MONTHS-PREGNANT FOR DISPLAY ON
001300*    THE TRIAGE RESULT RECORD AND THE COUNSELOR SCREENS.  MONTHS
001400*    IS TAKEN AS WEEKS DIVIDED BY FOUR, TRUNCATED - NO ROUNDING.
001500*    AN OUT-OF-RANGE OR ZERO WEEKS VALUE YIELDS ZERO MONTHS SO A  HD-2280
001600*    BAD REPORT NEVER SHOWS A MISLEADING GESTATIONAL AGE.
001700******************************************************************
001800*    MAINTENANCE HISTORY
001900*    --------------------------------------------------------
002000*    03/14/89  RKM  CR-1092    ORIGINAL PROGRAM
002100*    11/02/93  TVN  HD-2280    CLARIFIED OUT-OF-RANGE COMMENT
002200*    09/09/98  SDA  Y2K-014    REVIEWED FOR YEAR-2000 READINESS -
002300*                              NO DATE FIELDS IN THIS PROGRAM,
002400*                              NO CHANGE REQUIRED
002500*    04/17/00  PKS  HD-3011    ADDED SYSOUT TRACE OF THE WEEKS-TO-
002600*                              MONTHS CONVERSION AFTER A FIELD
002700*                              OFFICE QUESTIONED A MONTHS FIGURE
002800*                              THAT LOOKED WRONG ON THE COUNSELOR
002900*                              SCREEN
003000*    08/02/01  LMH  HD-3502    REDEFINED THE LINKAGE ITEMS SO THE
003100*                              TRACE DISPLAY COULD SHOW THE RAW
003200*                              WEEKS/MONTHS IMAGE - NO LOGIC CHANGE
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 77  WS-MONTHS-CALC                  PIC 9(02) COMP.
004600
004700*    CONVERSION TRACE LITERALS - DISPLAYED TO SYSOUT SO SUPPORT
004800*    CAN SEE WHICH BRANCH OF THE CONVERSION A CALL TOOK - SEE
004900*    HD-3011.
005000 01  WS-CONV-TRACE-LITERALS.
005100     05  FILLER    PIC X(20) VALUE "OUT-OF-RANGE-ZERO   ".
005200     05  FILLER    PIC X(20) VALUE "CONVERTING WEEKS    ".
005300 01  WS-CONV-TRACE-TABLE REDEFINES WS-CONV-TRACE-LITERALS.
005400     05  WS-CONV-TRACE-MSG            PIC X(20) OCCURS 2 TIMES.
005500
005600 LINKAGE SECTION.
005700 01  LK-WEEKS-PREGNANT               PIC 9(02).
005800 01  LK-WEEKS-PREGNANT-ALT REDEFINES LK-WEEKS-PREGNANT.
005900     05  LK-ALT-WEEKS-IMAGE           PIC X(02).
006000 01  LK-MONTHS-PREGNANT              PIC 9(02).
006100 01  LK-MONTHS-PREGNANT-ALT REDEFINES LK-MONTHS-PREGNANT.
006200     05  LK-ALT-MONTHS-IMAGE          PIC X(02).
006300
006400 PROCEDURE DIVISION USING LK-WEEKS-PREGNANT, LK-MONTHS-PREGNANT.
006500 0000-MAINLINE.
006600     IF LK-WEEKS-PREGNANT = ZERO OR LK-WEEKS-PREGNANT > 45
006700         DISPLAY WS-CONV-TRACE-MSG(1)
006800         MOVE ZERO TO LK-MONTHS-PREGNANT
006900     ELSE
007000         DISPLAY WS-CONV-TRACE-MSG(2)
007100         DIVIDE LK-WEEKS-PREGNANT BY 4 GIVING WS-MONTHS-CALC
007200         MOVE WS-MONTHS-CALC TO LK-MONTHS-PREGNANT
007300     END-IF.
007400
007500     DISPLAY "WKSMOCVT: " LK-ALT-WEEKS-IMAGE " WEEKS CONVERTS TO "
007600         LK-ALT-MONTHS-IMAGE " MONTHS."
007700
007800     GOBACK.
