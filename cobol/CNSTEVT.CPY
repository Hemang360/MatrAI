000100******************************************************************
000200*   CNSTEVT  --  CONSENT EVENT INPUT RECORD                      *
000300*   ONE OCCURRENCE PER CONSENT KEYPRESS RECEIVED FROM THE FIELD  *
000400*   WORKER CONSENT LINE.  FIXED 14-BYTE LINE-SEQUENTIAL RECORD.  *
000500******************************************************************
000600*   MAINTENANCE HISTORY                                          *
000700*   --------------------------------------------------------     *
000800*   03/14/89  RKM  CR-1092    ORIGINAL LAYOUT FOR TRIAGE BATCH    *
000900******************************************************************
001000 01  CONSENT-EVENT-REC.
001100     05  CNEV-PHONE                   PIC X(13).
001200     05  CNEV-DIGIT                   PIC X(01).
001300         88  CNEV-DIGIT-CONSENT       VALUE "1".
001400         88  CNEV-DIGIT-DECLINE       VALUE "2".
