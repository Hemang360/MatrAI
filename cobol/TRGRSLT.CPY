000100******************************************************************
000200*   TRGRSLT  --  TRIAGE RESULT OUTPUT RECORD                     *
000300*   ONE OCCURRENCE PER SYMPTOM REPORT PROCESSED BY THE TRIAGE     *
000400*   ENGINE.  FIXED 71-BYTE LINE-SEQUENTIAL RECORD.                *
000500******************************************************************
000600*   MAINTENANCE HISTORY                                          *
000700*   --------------------------------------------------------     *
000800*   03/14/89  RKM  CR-1092    ORIGINAL LAYOUT FOR TRIAGE BATCH    *
000900******************************************************************
001000 01  TRIAGE-RESULT-REC.
001100     05  TRGR-REPORT-ID               PIC X(10).
001200     05  TRGR-PHONE                   PIC X(13).
001300     05  TRGR-RISK-LEVEL              PIC X(06).
001400         88  TRGR-RISK-RED            VALUE "RED   ".
001500         88  TRGR-RISK-YELLOW         VALUE "YELLOW".
001600         88  TRGR-RISK-GREEN          VALUE "GREEN ".
001700     05  TRGR-RULE-ID                 PIC X(04).
001800     05  TRGR-WEEKS-PREGNANT          PIC 9(02).
001900     05  TRGR-MONTHS-PREGNANT         PIC 9(02).
002000     05  TRGR-ACTION-CODE             PIC X(30).
002100     05  FILLER                       PIC X(04).
