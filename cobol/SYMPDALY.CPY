000100******************************************************************
000200*   SYMPDALY  --  SYMPTOM CALL-IN DAILY DETAIL RECORD             *
000300*   ONE OCCURRENCE PER SYMPTOM REPORT RECEIVED FROM THE FIELD     *
000400*   WORKER INTAKE LINE.  FIXED 49-BYTE LINE-SEQUENTIAL RECORD,    *
000500*   ONE RECORD PER CALLER PER CONTACT.                            *
000600******************************************************************
000700*   MAINTENANCE HISTORY                                          *
000800*   --------------------------------------------------------     *
000900*   03/14/89  RKM  CR-1092    ORIGINAL LAYOUT FOR TRIAGE BATCH    *
001000*   11/02/93  TVN  HD-2280    ADDED 88-LEVELS FOR EDIT TABLE      *
001100******************************************************************
001200 01  SYMPTOM-REPORT-REC.
001300     05  SYRP-REPORT-ID              PIC X(10).
001400     05  SYRP-PHONE                  PIC X(13).
001500     05  SYRP-WEEKS-PREGNANT         PIC 9(02).
001600     05  SYRP-BLEEDING                PIC X(05).
001700         88  SYRP-BLEED-NONE          VALUE "NONE ".
001800         88  SYRP-BLEED-LIGHT         VALUE "LIGHT".
001900         88  SYRP-BLEED-HEAVY         VALUE "HEAVY".
002000     05  SYRP-HEADACHE                PIC X(01).
002100         88  SYRP-HEADACHE-YES        VALUE "Y".
002200         88  SYRP-HEADACHE-NO         VALUE "N".
002300     05  SYRP-FETAL-MOVEMENT          PIC X(09).
002400         88  SYRP-FETAL-NORMAL        VALUE "NORMAL   ".
002500         88  SYRP-FETAL-DECREASED     VALUE "DECREASED".
002600         88  SYRP-FETAL-ABSENT        VALUE "ABSENT   ".
002700     05  SYRP-FEVER                   PIC X(01).
002800         88  SYRP-FEVER-YES           VALUE "Y".
002900         88  SYRP-FEVER-NO            VALUE "N".
003000     05  SYRP-SWELLING-FEET           PIC X(01).
003100         88  SYRP-SWELL-YES           VALUE "Y".
003200         88  SYRP-SWELL-NO            VALUE "N".
003300     05  SYRP-ABDOMINAL-PAIN          PIC X(06).
003400         88  SYRP-ABPAIN-NONE         VALUE "NONE  ".
003500         88  SYRP-ABPAIN-MILD         VALUE "MILD  ".
003600         88  SYRP-ABPAIN-SEVERE       VALUE "SEVERE".
003700     05  SYRP-CONVULSIONS             PIC X(01).
003800         88  SYRP-CONVULS-YES         VALUE "Y".
003900         88  SYRP-CONVULS-NO          VALUE "N".
