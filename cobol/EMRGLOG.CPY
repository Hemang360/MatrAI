000100******************************************************************
000200*   EMRGLOG  --  EMERGENCY LOG OUTPUT RECORD                     *
000300*   ONE OCCURRENCE PER CALL SUMMARY WHOSE RISK LEVEL IS RED.     *
000400*   FIXED 13-BYTE LINE-SEQUENTIAL RECORD.  READ BY THE ASHA      *
000500*   FIELD-VISIT NOTIFICATION EXTRACT (NOT PART OF THIS SYSTEM).  *
000600******************************************************************
000700*   MAINTENANCE HISTORY                                          *
000800*   --------------------------------------------------------     *
000900*   03/14/89  RKM  CR-1092    ORIGINAL LAYOUT FOR TRIAGE BATCH    *
001000******************************************************************
001100 01  EMERGENCY-LOG-REC.
001200     05  EMLG-CALL-ID                 PIC 9(06).
001300     05  EMLG-USER-ID                 PIC 9(06).
001400     05  EMLG-NOTIFIED-ASHA           PIC X(01).
001500         88  EMLG-NOT-NOTIFIED-YET    VALUE "N".
001600         88  EMLG-ASHA-NOTIFIED       VALUE "Y".
