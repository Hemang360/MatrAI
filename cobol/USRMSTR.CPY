000100******************************************************************
000200*   USRMSTR  --  USER MASTER RECORD  (VSAM KSDS, KEY = PHONE)    *
000300*   ONE OCCURRENCE PER DISTINCT CALLER PHONE NUMBER EVER SEEN     *
000400*   BY THE TRIAGE OR CONSENT PASSES.  FIXED 20-BYTE RECORD.      *
000500******************************************************************
000600*   MAINTENANCE HISTORY                                          *
000700*   --------------------------------------------------------     *
000800*   03/14/89  RKM  CR-1092    ORIGINAL LAYOUT FOR TRIAGE BATCH    *
000900*   11/02/93  TVN  HD-2280    ADDED CONSENT-GIVEN 88-LEVELS       *
001000******************************************************************
001100 01  USER-MASTER-REC.
001200     05  USRM-USER-ID                 PIC 9(06).
001300     05  USRM-PHONE                   PIC X(13).
001400     05  USRM-CONSENT-GIVEN           PIC X(01).
001500         88  USRM-CONSENT-YES         VALUE "Y".
001600         88  USRM-CONSENT-NO          VALUE "N".
