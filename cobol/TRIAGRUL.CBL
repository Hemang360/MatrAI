000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRIAGRUL.
000400 AUTHOR. R MICELLI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    APPLIES THE SEVEN STANDING TRIAGE RULES, IN FIXED PRIORITY
001200*    ORDER, TO ONE NORMALIZED SYMPTOM REPORT AND RETURNS A RISK
001300*    LEVEL, RULE-ID AND ACTION-CODE TO THE CALLER.  A RED RULE
001400*    ALWAYS WINS OVER A YELLOW RULE REGARDLESS OF TABLE POSITION;
001500*    WITHIN A SEVERITY THE FIRST MATCHING RULE WINS.  A REPORT
001600*    THAT MATCHES NOTHING DEFAULTS TO GREEN, RULE GRN0.
001700*
001800*    THE CALLER MUST NORMALIZE AND DEFAULT ALL SEVEN SYMPTOM
001900*    FIELDS BEFORE CALLING THIS PROGRAM.  IF ANY FIELD STILL
002000*    COMES IN OUTSIDE ITS KNOWN SET OF VALUES THIS PROGRAM DOES
002100*    NOT GUESS - IT SETS RETURN-CD NON-ZERO AND LEAVES THE
002200*    RISK-LEVEL/RULE-ID/ACTION-CODE FIELDS BLANK SO THE CALLER
002300*    CAN DEGRADE THE REPORT TO A SAFE YELLOW ITSELF.
002400*
002500*    THIS TABLE IS THE ONLY PLACE THE SEVEN STANDING RULES ARE
002600*    CODED.  TRIAGBAT DOES NOT KNOW WHAT A "RED1" OR "YEL2" IS -
002700*    IT ONLY EVER SEES WHAT COMES BACK IN LK-TRIAGE-OUTPUT.  ANY
002800*    CHANGE TO A RULE CONDITION OR ITS ACTION-CODE BELONGS HERE
002900*    AND HERE ONLY.
003000*
003100*    CALLED BY -
003200*        TRIAGBAT   NIGHTLY MATERNAL-HEALTH TRIAGE BATCH
003300******************************************************************
003400*    MAINTENANCE HISTORY
003500*    --------------------------------------------------------
003600*    03/14/89  RKM  CR-1092    ORIGINAL PROGRAM - RED1-4/YEL1-3
003700*    11/02/93  TVN  HD-2280    ADDED INPUT VALIDATION PARAGRAPH
003800*                              AFTER A GARBLED FEED FROM THE
003900*                              INTAKE LINE PRODUCED A BLANK RISK
004000*                              LEVEL ON THE TRIAGE RESULT FILE
004100*    09/09/98  SDA  Y2K-014    REVIEWED FOR YEAR-2000 READINESS -
004200*                              NO DATE FIELDS IN THIS PROGRAM,
004300*                              NO CHANGE REQUIRED
004400*    04/17/00  PKS  HD-3006    ADDED DIAGNOSTIC RULE-TRACE TABLE
004500*                              TO SUPPORT FIELD-OFFICE ESCALATION
004600*                              CALLS ON MISCLASSIFIED REPORTS
004700*    03/02/04  PKS  HD-3711    NO LOGIC CHANGE - EXPANDED IN-LINE
004800*                              COMMENTARY AFTER THE HD-3620/
004900*                              HD-3711 REVIEW ON TRIAGBAT ASKED
005000*                              FOR MORE RULE-BY-RULE RATIONALE IN
005100*                              THIS PROGRAM TOO - THE SEVEN RULES
005200*                              BELOW HAVE NEVER CHANGED SINCE
005300*                              CR-1092, ONLY THE COMMENTARY HAS
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 INPUT-OUTPUT SECTION.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600*    DIAGNOSTIC TRACE LITERALS - ONE PER RULE, IN EVALUATION
006700*    ORDER.  DISPLAYED TO SYSOUT AS EACH RULE IS TESTED SO A
006800*    MISCLASSIFIED REPORT CAN BE WALKED BACK THROUGH THE JOB
006900*    LOG WITHOUT A RECOMPILE.                                     HD-3006
007000 01  WS-RULE-TRACE-LITERALS.
007100     05  FILLER    PIC X(20) VALUE "TESTING RULE RED1   ".
007200     05  FILLER    PIC X(20) VALUE "TESTING RULE RED2   ".
007300     05  FILLER    PIC X(20) VALUE "TESTING RULE RED3   ".
007400     05  FILLER    PIC X(20) VALUE "TESTING RULE RED4   ".
007500     05  FILLER    PIC X(20) VALUE "TESTING RULE YEL1   ".
007600     05  FILLER    PIC X(20) VALUE "TESTING RULE YEL2   ".
007700     05  FILLER    PIC X(20) VALUE "TESTING RULE YEL3   ".
007800     05  FILLER    PIC X(20) VALUE "DEFAULTING TO GRN0  ".
007900*    ONE-BASED TABLE VIEW OF THE EIGHT TRACE LITERALS ABOVE -
008000*    WS-RULE-TAB-IDX IS NOT USED TO WALK THIS TABLE (EACH
008100*    PARAGRAPH REFERENCES ITS OWN TRACE MESSAGE BY LITERAL
008200*    SUBSCRIPT), BUT THE REDEFINES IS WHAT MAKES SUBSCRIPTING
008300*    POSSIBLE AT ALL.
008400 01  WS-RULE-TRACE-TABLE REDEFINES WS-RULE-TRACE-LITERALS.
008500     05  WS-RULE-TRACE-MSG            PIC X(20) OCCURS 8 TIMES.
008600
008700*    NOT CURRENTLY STEPPED BY ANY PERFORM VARYING IN THIS
008800*    PROGRAM - CARRIED OVER FROM AN EARLIER DRAFT OF THE RULE-
008900*    TRACE TABLE AND LEFT DECLARED IN CASE A FUTURE RULE ADDS A
009000*    TABLE-DRIVEN SEARCH RATHER THAN A STRAIGHT-LINE IF.
009100 77  WS-RULE-TAB-IDX                  PIC 9(02) COMP.
009200
009300*    RULE-ENGINE LINKAGE - LAID OUT TO MATCH TRIAGBAT'S
009400*    WS-TRIAGE-INPUT/WS-TRIAGE-OUTPUT BYTE FOR BYTE.
009500 LINKAGE SECTION.
009600*    SEVEN NORMALIZED SYMPTOM FIELDS, ONE PER RULE CONDITION
009700*    BELOW - SEE 0050-VALIDATE-INPUT FOR THE KNOWN VALUE SET OF
009800*    EACH.
009900 01  LK-TRIAGE-INPUT.
010000     05  LK-BLEEDING                  PIC X(05).
010100     05  LK-HEADACHE                  PIC X(01).
010200     05  LK-FETAL-MOVEMENT            PIC X(09).
010300     05  LK-FEVER                     PIC X(01).
010400     05  LK-SWELLING-FEET             PIC X(01).
010500     05  LK-ABDOMINAL-PAIN            PIC X(06).
010600     05  LK-CONVULSIONS               PIC X(01).
010700*    24-BYTE FLAT IMAGE OF THE SEVEN FIELDS ABOVE, FOR THE
010800*    INVALID-INPUT TRACE DISPLAY IN 0050-VALIDATE-INPUT.
010900 01  LK-TRIAGE-INPUT-ALT REDEFINES LK-TRIAGE-INPUT.
011000     05  LK-ALT-INPUT-IMAGE           PIC X(24).
011100
011200*    RISK-LEVEL/RULE-ID/ACTION-CODE - ALL THREE ARE ALWAYS SET
011300*    TOGETHER, NEVER ONE WITHOUT THE OTHER TWO.
011400 01  LK-TRIAGE-OUTPUT.
011500     05  LK-RISK-LEVEL                PIC X(06).
011600     05  LK-RULE-ID                   PIC X(04).
011700     05  LK-ACTION-CODE               PIC X(30).
011800*    40-BYTE FLAT IMAGE OF THE OUTPUT AREA, FOR THE RESULT-
011900*    TRACE DISPLAY IN 0000-MAINLINE.
012000 01  LK-TRIAGE-OUTPUT-ALT REDEFINES LK-TRIAGE-OUTPUT.
012100     05  LK-ALT-FULL-CODE             PIC X(40).
012200
012300*    ZERO MEANS A RULE FIRED (OR GRN0 DEFAULTED) NORMALLY;
012400*    NON-ZERO MEANS 0050-VALIDATE-INPUT REJECTED THE REPORT AND
012500*    THE OUTPUT AREA WAS LEFT BLANK - SEE HD-2280.
012600 01  LK-RETURN-CD                     PIC S9(4) COMP.
012700
012800 PROCEDURE DIVISION USING LK-TRIAGE-INPUT, LK-TRIAGE-OUTPUT,
012900                            LK-RETURN-CD.
013000*    VALIDATE, THEN RED RULES, THEN YELLOW RULES ONLY IF NO RED
013100*    RULE FIRED, THEN GREEN ONLY IF NEITHER FIRED.  THE TWO
013200*    "IF LK-RISK-LEVEL = SPACES" TESTS BELOW ARE THE ENTIRE
013300*    SEVERITY-PRIORITY MECHANISM - THERE IS NO OTHER PLACE IN
013400*    THE PROGRAM THAT ENFORCES RED-OVER-YELLOW-OVER-GREEN.
013500 0000-MAINLINE.
013600     MOVE ZERO TO LK-RETURN-CD.
013700     MOVE SPACES TO LK-RISK-LEVEL LK-RULE-ID LK-ACTION-CODE.
013800
013900     PERFORM 0050-VALIDATE-INPUT THRU 0050-EXIT.
014000*    A REJECTED REPORT GOES BACK IMMEDIATELY - RED/YELLOW/GREEN
014100*    ARE NEVER TESTED AGAINST A FIELD WE DO NOT TRUST.
014200     IF LK-RETURN-CD NOT = ZERO
014300         GOBACK
014400     END-IF.
014500
014600     PERFORM 0100-CHECK-RED-RULES THRU 0100-EXIT.
014700     IF LK-RISK-LEVEL = SPACES
014800         PERFORM 0200-CHECK-YELLOW-RULES THRU 0200-EXIT
014900     END-IF.
015000     IF LK-RISK-LEVEL = SPACES
015100         PERFORM 0300-DEFAULT-GREEN THRU 0300-EXIT
015200     END-IF.
015300
015400*    ECHOED TO SYSOUT FOR EVERY REPORT, RED OR OTHERWISE - THIS
015500*    IS THE LINE FIELD-OFFICE ESCALATION CALLS ARE WALKED BACK
015600*    THROUGH.  SEE HD-3006.
015700     DISPLAY "TRIAGRUL RESULT: " LK-ALT-FULL-CODE.
015800     GOBACK.
015900
016000*    A REPORT REACHES US ONLY AFTER THE CALLER HAS DEFAULTED
016100*    EVERY FIELD, SO A FIELD STILL OUTSIDE ITS KNOWN VALUE SET
016200*    HERE MEANS THE INTAKE LINE SENT SOMETHING GARBLED.  WE DO
016300*    NOT TRY TO REPAIR IT - WE HAND IT BACK FOR SAFE DEGRADATION. HD-2280
016400 0050-VALIDATE-INPUT.
016500*    BLEEDING - NONE, LIGHT OR HEAVY, NOTHING ELSE.
016600     IF LK-BLEEDING NOT = "NONE " AND
016700        LK-BLEEDING NOT = "LIGHT" AND
016800        LK-BLEEDING NOT = "HEAVY"
016900         MOVE 8 TO LK-RETURN-CD
017000         DISPLAY "*** INVALID SYMPTOM INPUT: " LK-ALT-INPUT-IMAGE
017100         GO TO 0050-EXIT
017200     END-IF.
017300*    HEADACHE - Y OR N, NO BLANK ALLOWED THIS FAR IN.
017400     IF LK-HEADACHE NOT = "Y" AND LK-HEADACHE NOT = "N"
017500         MOVE 8 TO LK-RETURN-CD
017600         DISPLAY "*** INVALID SYMPTOM INPUT: " LK-ALT-INPUT-IMAGE
017700         GO TO 0050-EXIT
017800     END-IF.
017900*    FETAL MOVEMENT - NORMAL, DECREASED OR ABSENT.
018000     IF LK-FETAL-MOVEMENT NOT = "NORMAL   " AND
018100        LK-FETAL-MOVEMENT NOT = "DECREASED" AND
018200        LK-FETAL-MOVEMENT NOT = "ABSENT   "
018300         MOVE 8 TO LK-RETURN-CD
018400         DISPLAY "*** INVALID SYMPTOM INPUT: " LK-ALT-INPUT-IMAGE
018500         GO TO 0050-EXIT
018600     END-IF.
018700*    FEVER - Y OR N.
018800     IF LK-FEVER NOT = "Y" AND LK-FEVER NOT = "N"
018900         MOVE 8 TO LK-RETURN-CD
019000         DISPLAY "*** INVALID SYMPTOM INPUT: " LK-ALT-INPUT-IMAGE
019100         GO TO 0050-EXIT
019200     END-IF.
019300*    SWELLING FEET - Y OR N.
019400     IF LK-SWELLING-FEET NOT = "Y" AND LK-SWELLING-FEET NOT = "N"
019500         MOVE 8 TO LK-RETURN-CD
019600         DISPLAY "*** INVALID SYMPTOM INPUT: " LK-ALT-INPUT-IMAGE
019700         GO TO 0050-EXIT
019800     END-IF.
019900*    ABDOMINAL PAIN - NONE, MILD OR SEVERE.
020000     IF LK-ABDOMINAL-PAIN NOT = "NONE  " AND
020100        LK-ABDOMINAL-PAIN NOT = "MILD  " AND
020200        LK-ABDOMINAL-PAIN NOT = "SEVERE"
020300         MOVE 8 TO LK-RETURN-CD
020400         DISPLAY "*** INVALID SYMPTOM INPUT: " LK-ALT-INPUT-IMAGE
020500         GO TO 0050-EXIT
020600     END-IF.
020700*    CONVULSIONS - Y OR N.  LAST FIELD CHECKED, SO A REPORT
020800*    THAT PASSES ALL SEVEN TESTS FALLS THROUGH TO 0050-EXIT
020900*    WITH LK-RETURN-CD STILL ZERO.
021000     IF LK-CONVULSIONS NOT = "Y" AND LK-CONVULSIONS NOT = "N"
021100         MOVE 8 TO LK-RETURN-CD
021200         DISPLAY "*** INVALID SYMPTOM INPUT: " LK-ALT-INPUT-IMAGE
021300         GO TO 0050-EXIT
021400     END-IF.
021500 0050-EXIT.
021600     EXIT.
021700
021800*    RED RULES - TESTED FIRST, IN FIXED ORDER.  THE FIRST MATCH
021900*    WINS AND WE FALL OUT IMMEDIATELY - WE DO NOT LOOK FOR A
022000*    "WORSE" RED RULE ONCE ONE HAS FIRED.  ORDER MATTERS: DO NOT
022100*    RE-SEQUENCE THESE FOUR TESTS WITHOUT SIGN-OFF FROM THE
022200*    CLINICAL REVIEW COMMITTEE THAT SET THE ORIGINAL PRIORITY.
022300 0100-CHECK-RED-RULES.
022400*    RED1 - HEAVY BLEEDING.  HIGHEST PRIORITY RULE IN THE TABLE.
022500     DISPLAY WS-RULE-TRACE-MSG(1).
022600     IF LK-BLEEDING = "HEAVY"
022700         MOVE "RED   " TO LK-RISK-LEVEL
022800         MOVE "RED1" TO LK-RULE-ID
022900         MOVE "GO-HOSPITAL-NOW-CALL-108" TO LK-ACTION-CODE
023000         GO TO 0100-EXIT
023100     END-IF.
023200
023300*    RED2 - CONVULSIONS.  LEFT-SIDE POSITION AND FREE-RUNNING
023400*    UNIT DISPATCH ARE BOTH CALLED OUT IN THE ACTION-CODE ITSELF
023500*    RATHER THAN LEFT TO THE FIELD WORKER TO REMEMBER.
023600     DISPLAY WS-RULE-TRACE-MSG(2).
023700     IF LK-CONVULSIONS = "Y"
023800         MOVE "RED   " TO LK-RISK-LEVEL
023900         MOVE "RED2" TO LK-RULE-ID
024000         MOVE "CALL-108-LEFT-SIDE-FRU" TO LK-ACTION-CODE
024100         GO TO 0100-EXIT
024200     END-IF.
024300
024400*    RED3 - HEADACHE.  ON ITS OWN, A SEVERE HEADACHE IN LATE
024500*    PREGNANCY IS TREATED AS A POSSIBLE PRE-ECLAMPSIA WARNING -
024600*    HENCE THE MANDATORY BLOOD-PRESSURE CHECK IN THE ACTION-CODE.
024700     DISPLAY WS-RULE-TRACE-MSG(3).
024800     IF LK-HEADACHE = "Y"
024900         MOVE "RED   " TO LK-RISK-LEVEL
025000         MOVE "RED3" TO LK-RULE-ID
025100         MOVE "EMERGENCY-CARE-CHECK-BP" TO LK-ACTION-CODE
025200         GO TO 0100-EXIT
025300     END-IF.
025400
025500*    RED4 - DECREASED FETAL MOVEMENT.  NOTE THIS TESTS ONLY
025600*    "DECREASED" - "ABSENT" IS A VALID INPUT VALUE BUT IS NOT
025700*    ITS OWN RULE HERE; IT STILL PASSES 0050-VALIDATE-INPUT AND
025800*    FALLS THROUGH TO GREEN IF NO OTHER RULE FIRES.  THIS HAS
025900*    ALWAYS BEEN THE BEHAVIOR SINCE CR-1092 - NOT CHANGED HERE.
026000     DISPLAY WS-RULE-TRACE-MSG(4).
026100     IF LK-FETAL-MOVEMENT = "DECREASED"
026200         MOVE "RED   " TO LK-RISK-LEVEL
026300         MOVE "RED4" TO LK-RULE-ID
026400         MOVE "FETAL-CHECK-TODAY" TO LK-ACTION-CODE
026500         GO TO 0100-EXIT
026600     END-IF.
026700 0100-EXIT.
026800     EXIT.
026900
027000*    YELLOW RULES - ONLY REACHED WHEN NO RED RULE FIRED.  FIRST
027100*    MATCH WINS HERE TOO.
027200 0200-CHECK-YELLOW-RULES.
027300*    YEL1 - FEVER.  ROUTED TO THE PRIMARY HEALTH CENTRE RATHER
027400*    THAN A 108 DISPATCH - FEVER ALONE, WITHOUT ANY RED SYMPTOM,
027500*    DOES NOT WARRANT AN EMERGENCY RESPONSE.
027600     DISPLAY WS-RULE-TRACE-MSG(5).
027700     IF LK-FEVER = "Y"
027800         MOVE "YELLOW" TO LK-RISK-LEVEL
027900         MOVE "YEL1" TO LK-RULE-ID
028000         MOVE "PHC-WITHIN-24H" TO LK-ACTION-CODE
028100         GO TO 0200-EXIT
028200     END-IF.
028300
028400*    YEL2 - SWELLING FEET.  A CLASSIC EARLY PRE-ECLAMPSIA SIGN,
028500*    BUT ON ITS OWN NOT AS URGENT AS THE HEADACHE-DRIVEN RED3
028600*    RULE ABOVE.
028700     DISPLAY WS-RULE-TRACE-MSG(6).
028800     IF LK-SWELLING-FEET = "Y"
028900         MOVE "YELLOW" TO LK-RISK-LEVEL
029000         MOVE "YEL2" TO LK-RULE-ID
029100         MOVE "BP-CHECK-TODAY" TO LK-ACTION-CODE
029200         GO TO 0200-EXIT
029300     END-IF.
029400
029500*    YEL3 - MILD ABDOMINAL PAIN.  "SEVERE" ABDOMINAL PAIN IS A
029600*    VALID INPUT VALUE BUT, LIKE FETAL-MOVEMENT "ABSENT" ABOVE,
029700*    IS NOT ITS OWN RULE - ONLY "MILD" IS TESTED HERE.
029800     DISPLAY WS-RULE-TRACE-MSG(7).
029900     IF LK-ABDOMINAL-PAIN = "MILD  "
030000         MOVE "YELLOW" TO LK-RISK-LEVEL
030100         MOVE "YEL3" TO LK-RULE-ID
030200         MOVE "CONTACT-ANM-24H" TO LK-ACTION-CODE
030300         GO TO 0200-EXIT
030400     END-IF.
030500 0200-EXIT.
030600     EXIT.
030700
030800*    GRN0 - NOTHING ABOVE FIRED.  EVERY VALID REPORT LANDS
030900*    SOMEWHERE - RED, YELLOW OR HERE - THERE IS NO FOURTH
031000*    OUTCOME.
031100 0300-DEFAULT-GREEN.
031200     DISPLAY WS-RULE-TRACE-MSG(8).
031300     MOVE "GREEN " TO LK-RISK-LEVEL.
031400     MOVE "GRN0" TO LK-RULE-ID.
031500     MOVE "ROUTINE-ANC" TO LK-ACTION-CODE.
031600 0300-EXIT.
031700     EXIT.
