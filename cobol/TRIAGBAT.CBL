000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRIAGBAT.
000400 AUTHOR. R MICELLI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    NIGHTLY MATERNAL-HEALTH TRIAGE BATCH.  READS THE SYMPTOM
001200*    CALL-IN REPORTS RECEIVED FROM THE FIELD INTAKE LINE, RUNS
001300*    EACH THROUGH THE STANDING TRIAGE RULE TABLE (SEE TRIAGRUL),
001400*    WRITES ONE TRIAGE RESULT PER REPORT, GETS OR CREATES A USER
001500*    MASTER RECORD FOR THE CALLER'S PHONE NUMBER, WRITES A CALL
001600*    SUMMARY AND, FOR RED REPORTS, AN EMERGENCY LOG ENTRY FOR THE
001700*    ASHA FIELD-VISIT EXTRACT.  ONCE ALL SYMPTOM REPORTS ARE
001800*    THROUGH, THE JOB TAKES A SECOND PASS OVER THE CONSENT EVENT
001900*    FILE TO RECORD OR WITHDRAW CALLER CONSENT ON THE SAME USER
002000*    MASTER.  A RUN-SUMMARY REPORT IS PRINTED AT THE END.
002100*
002200*    NEITHER PASS EVER ABENDS ON BAD BUSINESS DATA.  A SYMPTOM
002300*    REPORT THE RULE ENGINE CANNOT CLASSIFY IS DEGRADED TO A
002400*    SAFE YELLOW; A CONSENT EVENT WITH A BLANK OR UNRESOLVABLE
002500*    PHONE NUMBER IS LOGGED AND SKIPPED.  THE JOB ONLY ABENDS ON
002600*    A GENUINE I/O FAILURE (FILE WON'T OPEN, MASTER WON'T WRITE).
002700*
002800*    THE JOB IS ORGANIZED AS TWO INDEPENDENT SEQUENTIAL PASSES
002900*    OVER TWO SEPARATE INPUT FILES (SYMPTOM REPORTS, THEN CONSENT
003000*    EVENTS), SHARING ONE USER MASTER FILE (KEYED ON PHONE) AND
003100*    ONE PAIR OF SURROGATE-KEY COUNTERS (WS-NEXT-USER-ID AND
003200*    WS-NEXT-CALL-ID).  BOTH COUNTERS MUST SURVIVE ACROSS RUNS,
003300*    NOT JUST WITHIN ONE - SEE 0850-SEED-KEY-GENERATORS.
003400*
003500*    PROGRAMS CALLED -
003600*        TRIAGRUL   APPLIES THE STANDING TRIAGE RULE TABLE
003700*        WKSMOCVT   CONVERTS WEEKS-PREGNANT TO MONTHS-PREGNANT
003800*
003900*    FILES USED -
004000*        SYMP-IN    SYMPTOM CALL-IN REPORTS (INPUT, SEQUENTIAL)
004100*        CNST-IN    CONSENT EVENTS (INPUT, SEQUENTIAL)
004200*        USRM-FILE  USER MASTER, KEYED ON PHONE (I-O, VSAM KSDS)
004300*        TRGR-OUT   TRIAGE RESULT (OUTPUT, SEQUENTIAL)
004400*        CALS-OUT   CALL SUMMARY (OUTPUT, SEQUENTIAL)
004500*        EMRG-OUT   EMERGENCY LOG / ASHA EXTRACT FEED (OUTPUT)
004600*        RPT-OUT    RUN-SUMMARY REPORT (OUTPUT, PRINTER SPACING)
004700*        SYSOUT     JOB LOG / ABEND TRACE (OUTPUT)
004800*
004900*    COPYBOOKS USED -
005000*        SYMPDALY   SYMPTOM CALL-IN REPORT RECORD
005100*        TRGRSLT    TRIAGE RESULT RECORD
005200*        CNSTEVT    CONSENT EVENT RECORD
005300*        USRMSTR    USER MASTER RECORD
005400*        CALLSUM    CALL SUMMARY RECORD
005500*        EMRGLOG    EMERGENCY LOG RECORD
005600*        ABENDREC   STANDARD SHOP ABEND TRACE LINE
005700******************************************************************
005800*    MAINTENANCE HISTORY
005900*    --------------------------------------------------------
006000*    03/14/89  RKM  CR-1092    ORIGINAL PROGRAM - SYMPTOM PASS,
006100*                              TRIAGE RESULT AND CALL SUMMARY
006200*                              WRITES, RUN-SUMMARY REPORT
006300*    07/22/90  RKM  CR-1310    ADDED USER MASTER GET-OR-CREATE
006400*                              LOGIC - PREVIOUSLY EVERY CALL GOT
006500*                              A NEW USER-ID, DUPLICATING CALLERS
006600*    11/02/93  TVN  HD-2280    ADDED CONSENT EVENT PASS AND
006700*                              CONSENT COUNT LINES ON THE SUMMARY
006800*                              REPORT.  CONSENT NEVER DOWNGRADES
006900*                              AN EXISTING USER MASTER RECORD -
007000*                              SEE 4200-UPSERT-CONSENT-USER
007100*    04/09/95  TVN  HD-2599    EMERGENCY LOG NOW WRITTEN RIGHT
007200*                              AFTER THE CALL SUMMARY INSTEAD OF
007300*                              IN A SEPARATE END-OF-JOB PASS -
007400*                              ASHA EXTRACT WAS RUNNING A FULL
007500*                              DAY BEHIND THE CALL SUMMARY FILE
007600*    09/09/98  SDA  Y2K-014    REVIEWED FOR YEAR-2000 READINESS.
007700*                              ACCEPT FROM DATE STILL RETURNS A
007800*                              2-DIGIT YEAR - LEFT AS IS, DATE IS
007900*                              DISPLAY-ONLY ON THE SUMMARY REPORT
008000*                              AND IS NOT USED IN ANY COMPARISON
008100*    04/17/00  PKS  HD-3006    ADDED RISK-LEVEL VALIDATION BEFORE
008200*                              THE CALL SUMMARY WRITE - A BLANK
008300*                              OR GARBLED RISK LEVEL WAS BEING
008400*                              WRITTEN VERBATIM TO CALL-SUMMARY
008500*    02/11/02  LMH  HD-3477    ADDED RED-DETAIL SECTION TO THE
008600*                              SUMMARY REPORT FOR THE OVERNIGHT
008700*                              ESCALATION DESK
008800*    09/03/02  TVN  AUDIT-04   EXPANDED IN-LINE PARAGRAPH
008900*                              COMMENTARY AFTER AN INTERNAL CODE
009000*                              REVIEW FLAGGED THIS PROGRAM AS
009100*                              UNDER-DOCUMENTED FOR ITS SIZE - NO
009200*                              LOGIC CHANGE THIS ENTRY
009300*    08/14/03  LMH  HD-3620    WS-NEXT-USER-ID WAS ALWAYS RESET
009400*                              TO 1 AT JOB START.  THE USER
009500*                              MASTER SURVIVES ACROSS RUNS SO A
009600*                              SECOND NIGHT'S JOB SILENTLY MINTED
009700*                              DUPLICATE USER-IDS - RECORD KEY IS
009800*                              PHONE, NOT USER-ID, SO NO INVALID
009900*                              KEY EVER CAUGHT IT.  0800-OPEN-
010000*                              FILES NOW SCANS USRM-FILE FOR THE
010100*                              HIGHEST EXISTING USER-ID AT START
010200*                              OF RUN - SEE 0850-SEED-KEY-
010300*                              GENERATORS AND 0860-SCAN-USER-
010400*                              MASTER
010500*    03/02/04  PKS  HD-3711    WS-NEXT-CALL-ID HAD THE SAME
010600*                              EXPOSURE BUT CALL-SUMMARY IS A
010700*                              SEQUENTIAL OUTPUT FILE WITH NO
010800*                              MASTER TO SCAN.  ADDED A RESERVED
010900*                              CONTROL RECORD INSIDE USRM-FILE
011000*                              (KEY OF ALL 9S, NEVER A REAL
011100*                              PHONE) THAT CARRIES THE LAST-
011200*                              ISSUED CALL-ID FORWARD BETWEEN
011300*                              RUNS - SEE 9700-SAVE-CONTROL-REC
011400*    03/02/04  PKS  HD-3711    SAME DATE, SAME TICKET - ALSO
011500*                              WENT THROUGH AND ADDED THE
011600*                              "PROGRAMS CALLED / FILES USED /
011700*                              COPYBOOKS USED" REFERENCE BLOCK
011800*                              ABOVE AND MORE PARAGRAPH-LEVEL
011900*                              COMMENTARY THROUGHOUT - REVIEWER
012000*                              ON HD-3620/HD-3711 ASKED FOR IT
012100*                              SO THE NEXT PERSON WHO HAS TO
012200*                              CHASE A KEY-GENERATOR PROBLEM
012300*                              DOESN'T HAVE TO RE-DERIVE THIS
012400*                              FROM THE CODE ALONE
012500******************************************************************
012600
012700 ENVIRONMENT DIVISION.
012800 CONFIGURATION SECTION.
012900 SOURCE-COMPUTER. IBM-390.
013000 OBJECT-COMPUTER. IBM-390.
013100*    C01 IS THE PRINTER CHANNEL-1 SKIP-TO-TOP-OF-FORM MNEMONIC -
013200*    USED ONCE, ON THE VERY FIRST WRITE TO RPT-OUT, SO THE
013300*    SUMMARY REPORT ALWAYS STARTS A FRESH PAGE.
013400 SPECIAL-NAMES.
013500     C01 IS NEXT-PAGE.
013600
013700 INPUT-OUTPUT SECTION.
013800 FILE-CONTROL.
013900*    THE JOB LOG - EVERY DISPLAY IN THIS PROGRAM ALSO SHOWS UP
014000*    ON THE OPERATOR CONSOLE, BUT SYSOUT IS THE PERMANENT RECORD
014100*    AN OVERNIGHT SUPPORT CALL WOULD BE HANDED.
014200     SELECT SYSOUT   ASSIGN TO UT-S-SYSOUT
014300            ORGANIZATION IS SEQUENTIAL.
014400*    ONE RECORD PER SYMPTOM CALL-IN - SEE SYMPDALY COPYBOOK.
014500     SELECT SYMP-IN  ASSIGN TO UT-S-SYMPIN
014600            ORGANIZATION IS SEQUENTIAL
014700            FILE STATUS IS SYMP-STATUS.
014800*    ONE RECORD PER CONSENT DTMF EVENT - SEE CNSTEVT COPYBOOK.
014900     SELECT CNST-IN  ASSIGN TO UT-S-CNSTIN
015000            ORGANIZATION IS SEQUENTIAL
015100            FILE STATUS IS CNST-STATUS.
015200*    ONE OUTPUT RECORD PER SYMPTOM REPORT, ALWAYS WRITTEN -
015300*    SEE 2300-WRITE-TRGRSLT.
015400     SELECT TRGR-OUT ASSIGN TO UT-S-TRGROUT
015500            ORGANIZATION IS SEQUENTIAL
015600            FILE STATUS IS TRGR-STATUS.
015700*    ONE OUTPUT RECORD PER RESOLVED CALLER - THE COUNSELOR
015800*    DESK'S PRIMARY WORKLIST FEED.
015900     SELECT CALS-OUT ASSIGN TO UT-S-CALSOUT
016000            ORGANIZATION IS SEQUENTIAL
016100            FILE STATUS IS CALS-STATUS.
016200*    ONE OUTPUT RECORD PER RED CALL SUMMARY - FEEDS THE ASHA
016300*    FIELD-VISIT EXTRACT DOWNSTREAM.
016400     SELECT EMRG-OUT ASSIGN TO UT-S-EMRGOUT
016500            ORGANIZATION IS SEQUENTIAL
016600            FILE STATUS IS EMRG-STATUS.
016700*    THE PRINTED RUN-SUMMARY - 132-CHARACTER PRINTER SPACING
016800*    FORMAT, ADVANCING CONTROLLED IN EACH WRITE STATEMENT.
016900     SELECT RPT-OUT  ASSIGN TO UT-S-RPTOUT
017000            ORGANIZATION IS SEQUENTIAL
017100            FILE STATUS IS RPT-STATUS.
017200*    USRM-FILE IS ALSO HOME TO ONE RESERVED CONTROL RECORD (KEY
017300*    9999999999999) THAT HAS NO CALLER BEHIND IT - IT ONLY EVER
017400*    CARRIES THE LAST CALL-ID ISSUED.  SEE HD-3711 ABOVE.
017500     SELECT USRM-FILE ASSIGN TO USRMSTR
017600            ORGANIZATION IS INDEXED
017700            ACCESS MODE IS DYNAMIC
017800            RECORD KEY IS USRM-PHONE
017900            FILE STATUS IS USRM-STATUS.
018000
018100 DATA DIVISION.
018200 FILE SECTION.
018300
018400*    THE SIX SEQUENTIAL WORK FILES BELOW ARE ALL FIXED, ONE-
018500*    RECORD-PER-LINE FLAT FILES.  EACH FD RECORD IS AN UNSTRUC-
018600*    TURED PIC X() SLOT - THE REAL LAYOUT LIVES IN THE MATCHING
018700*    COPYBOOK IN WORKING-STORAGE, AND EVERY READ/WRITE MOVES
018800*    THROUGH THAT COPYBOOK RECORD RATHER THAN THE FD RECORD
018900*    DIRECTLY.
019000*
019100*    SYSTEM LOG / ABEND TRACE.
019200 FD  SYSOUT
019300     RECORDING MODE F
019400     LABEL RECORDS STANDARD
019500     RECORD CONTAINS 130 CHARACTERS
019600     BLOCK CONTAINS 0 RECORDS
019700     DATA RECORD IS SYSOUT-REC.
019800 01  SYSOUT-REC                       PIC X(130).
019900
020000*    49-BYTE SYMPTOM CALL-IN REPORT - SEE SYMPDALY COPYBOOK.
020100 FD  SYMP-IN
020200     RECORDING MODE F
020300     LABEL RECORDS STANDARD
020400     RECORD CONTAINS 49 CHARACTERS
020500     BLOCK CONTAINS 0 RECORDS
020600     DATA RECORD IS SYMP-IN-REC.
020700 01  SYMP-IN-REC                      PIC X(49).
020800
020900*    14-BYTE CONSENT EVENT - SEE CNSTEVT COPYBOOK.
021000 FD  CNST-IN
021100     RECORDING MODE F
021200     LABEL RECORDS STANDARD
021300     RECORD CONTAINS 14 CHARACTERS
021400     BLOCK CONTAINS 0 RECORDS
021500     DATA RECORD IS CNST-IN-REC.
021600 01  CNST-IN-REC                      PIC X(14).
021700
021800*    71-BYTE TRIAGE RESULT - SEE TRGRSLT COPYBOOK.
021900 FD  TRGR-OUT
022000     RECORDING MODE F
022100     LABEL RECORDS STANDARD
022200     RECORD CONTAINS 71 CHARACTERS
022300     BLOCK CONTAINS 0 RECORDS
022400     DATA RECORD IS TRGR-OUT-REC.
022500 01  TRGR-OUT-REC                     PIC X(71).
022600
022700*    58-BYTE CALL SUMMARY - SEE CALLSUM COPYBOOK.
022800 FD  CALS-OUT
022900     RECORDING MODE F
023000     LABEL RECORDS STANDARD
023100     RECORD CONTAINS 58 CHARACTERS
023200     BLOCK CONTAINS 0 RECORDS
023300     DATA RECORD IS CALS-OUT-REC.
023400 01  CALS-OUT-REC                     PIC X(58).
023500
023600*    13-BYTE EMERGENCY LOG - SEE EMRGLOG COPYBOOK.
023700 FD  EMRG-OUT
023800     RECORDING MODE F
023900     LABEL RECORDS STANDARD
024000     RECORD CONTAINS 13 CHARACTERS
024100     BLOCK CONTAINS 0 RECORDS
024200     DATA RECORD IS EMRG-OUT-REC.
024300 01  EMRG-OUT-REC                     PIC X(13).
024400
024500*    132-BYTE PRINT LINE FOR THE RUN-SUMMARY REPORT.
024600 FD  RPT-OUT
024700     RECORDING MODE F
024800     LABEL RECORDS STANDARD
024900     RECORD CONTAINS 132 CHARACTERS
025000     BLOCK CONTAINS 0 RECORDS
025100     DATA RECORD IS RPT-OUT-REC.
025200 01  RPT-OUT-REC                      PIC X(132).
025300
025400*    USER MASTER - VSAM KSDS, KEY = PHONE.  20-BYTE RECORD, SEE
025500*    USRMSTR COPYBOOK FOR THE FIELD LAYOUT.
025600 FD  USRM-FILE
025700     RECORD CONTAINS 20 CHARACTERS
025800     DATA RECORD IS USER-MASTER-REC.
025900     COPY USRMSTR.
026000
026100 WORKING-STORAGE SECTION.
026200
026300*    FILE STATUS CODES FOR EVERY FILE IN THE JOB.  SYMP-EOF AND
026400*    CNST-EOF DRIVE THE TWO PASS-CONTROL LOOPS; THE 88-LEVELS ON
026500*    USRM-STATUS ARE TESTED ONLY AT OPEN TIME - EVERY IN-LINE
026600*    USRM-FILE ACCESS IS HANDLED WITH ITS OWN INVALID KEY CLAUSE.
026700 01  FILE-STATUS-CODES.
026800*    SYMPTOM REPORT INPUT.
026900     05  SYMP-STATUS                  PIC X(02).
027000         88  SYMP-OK                  VALUE "00".
027100         88  SYMP-EOF                 VALUE "10".
027200*    CONSENT EVENT INPUT.
027300     05  CNST-STATUS                  PIC X(02).
027400         88  CNST-OK                  VALUE "00".
027500         88  CNST-EOF                 VALUE "10".
027600*    THE FOUR OUTPUT FILES - NONE OF THEM EVER HIT AN AT-END
027700*    CONDITION, SO THEY CARRY NO 88 BEYOND "OK".
027800     05  TRGR-STATUS                  PIC X(02).
027900         88  TRGR-OK                  VALUE "00".
028000     05  CALS-STATUS                  PIC X(02).
028100         88  CALS-OK                  VALUE "00".
028200     05  EMRG-STATUS                  PIC X(02).
028300         88  EMRG-OK                  VALUE "00".
028400     05  RPT-STATUS                   PIC X(02).
028500         88  RPT-OK                   VALUE "00".
028600*    "23" IS RECORD-NOT-FOUND ON A RANDOM READ; "35" IS THE
028700*    ONE-TIME CONDITION AT JOB START BEFORE DEFINE CLUSTER HAS
028800*    EVER RUN AGAINST THIS VSAM CLUSTER - SEE 0800-OPEN-FILES.
028900     05  USRM-STATUS                  PIC X(02).
029000         88  USRM-OK                  VALUE "00".
029100         88  USRM-NOTFOUND            VALUE "23".
029200         88  USRM-FILE-MISSING        VALUE "35".
029300     05  FILLER                       PIC X(02).
029400
029500     COPY SYMPDALY.
029600     COPY TRGRSLT.
029700     COPY CNSTEVT.
029800     COPY CALLSUM.
029900     COPY EMRGLOG.
030000     COPY ABENDREC.
030100
030200*    DRIVES THE UNTIL TEST IN 1000-SYMPTOM-PASS - SET BY 1100-
030300*    READ-SYMPTOM WHEN SYMP-IN HITS AT END.
030400 01  SYMP-SWITCHES.
030500     05  SYMP-EOF-SW                  PIC X(01) VALUE "N".
030600         88  NO-MORE-SYMPTOMS         VALUE "Y".
030700     05  FILLER                       PIC X(01).
030800*    DRIVES THE UNTIL TEST IN 1500-CONSENT-PASS - SET BY 1600-
030900*    READ-CONSENT WHEN CNST-IN HITS AT END.
031000 01  CNST-SWITCHES.
031100     05  CNST-EOF-SW                  PIC X(01) VALUE "N".
031200         88  NO-MORE-CONSENT          VALUE "Y".
031300     05  FILLER                       PIC X(01).
031400*    SET WHEN 0850-SEED-KEY-GENERATORS BROWSES USRM-FILE END TO
031500*    END LOOKING FOR THE HIGHEST EXISTING USER-ID - SEE HD-3620.
031600*    LIVES AND DIES INSIDE THAT ONE HOUSEKEEPING STEP; NOTHING
031700*    ELSE IN THE PROGRAM TESTS IT.
031800 01  USRM-SWITCHES.
031900     05  USRM-EOF-SW                  PIC X(01) VALUE "N".
032000         88  NO-MORE-USRM-RECS        VALUE "Y".
032100     05  FILLER                       PIC X(01).
032200 01  WS-USER-RESOLVED-SW              PIC X(01) VALUE "N".
032300     88  WS-USER-RESOLVED             VALUE "Y".
032400 01  WS-VALID-RISK-SW                 PIC X(01) VALUE "N".
032500     88  WS-RISK-IS-VALID             VALUE "Y".
032600 01  WS-RED-DETAIL-OVFL-SW            PIC X(01) VALUE "N".
032700     88  WS-RED-DETAIL-OVERFLOWED     VALUE "Y".
032800 01  WS-CONSENT-FLAG                  PIC X(01).
032900
033000*    RUN COUNTERS - ALL BINARY, ACCUMULATED AS THE TWO PASSES
033100*    PROGRESS AND PRINTED ON THE RUN-SUMMARY REPORT AT THE END.
033200 01  WS-COUNTERS.
033300     05  WS-SYMP-READ                 PIC 9(04) COMP VALUE ZERO.
033400     05  WS-RED-COUNT                 PIC 9(04) COMP VALUE ZERO.
033500     05  WS-YELLOW-COUNT              PIC 9(04) COMP VALUE ZERO.
033600     05  WS-GREEN-COUNT               PIC 9(04) COMP VALUE ZERO.
033700     05  WS-EMRG-WRITTEN              PIC 9(04) COMP VALUE ZERO.
033800     05  WS-CALLSUM-WRITTEN           PIC 9(04) COMP VALUE ZERO.
033900     05  WS-USERS-CREATED             PIC 9(04) COMP VALUE ZERO.
034000     05  WS-CNST-READ                 PIC 9(04) COMP VALUE ZERO.
034100     05  WS-CNST-GIVEN                PIC 9(04) COMP VALUE ZERO.
034200     05  WS-CNST-DECLINED             PIC 9(04) COMP VALUE ZERO.
034300     05  WS-CNST-INVALID              PIC 9(04) COMP VALUE ZERO.
034400     05  FILLER                       PIC X(02).
034500
034600*    SURROGATE-KEY GENERATORS FOR USER-MASTER AND CALL-SUMMARY.
034700*    BOTH FIELDS ARE SEEDED AT JOB START BY 0850-SEED-KEY-
034800*    GENERATORS, NOT LEFT AT THE VALUE 1 SHOWN BELOW - THE VALUE
034900*    1 CLAUSE ONLY MATTERS THE VERY FIRST TIME THE JOB EVER RUNS,
035000*    BEFORE USRM-FILE HOLDS ANY RECORDS AT ALL.  SEE HD-3620 AND
035100*    HD-3711 IN THE MAINTENANCE HISTORY ABOVE.
035200 01  WS-KEY-GENERATORS.
035300     05  WS-NEXT-USER-ID              PIC 9(06) COMP VALUE 1.
035400     05  WS-NEXT-CALL-ID              PIC 9(06) COMP VALUE 1.
035500     05  FILLER                       PIC X(02).
035600
035700*    A WORKING SUBSCRIPT AND TWO TABLE INDEXES THAT DID NOT
035800*    WARRANT THEIR OWN GROUP - KEPT SEPARATE FROM WS-COUNTERS
035900*    ABOVE BECAUSE THOSE ARE PRINTED ON THE REPORT AND THESE ARE
036000*    NOT.
036100 01  MISC-COUNTERS.
036200     05  WS-RISK-TAB-IDX              PIC 9(02) COMP.
036300     05  WS-RED-DETAIL-IDX            PIC 9(04) COMP VALUE ZERO.
036400     05  WS-RED-PRINT-IDX             PIC 9(04) COMP VALUE ZERO.
036500     05  FILLER                       PIC X(02).
036600
036700*    RUNNING HIGH-WATER MARK WHILE 0860-SCAN-USER-MASTER WALKS
036800*    USRM-FILE END TO END.  THE CONTROL RECORD'S OWN "USER-ID"
036900*    SLOT (WHICH REALLY HOLDS A CALL-ID, NOT A USER-ID) IS
037000*    EXCLUDED FROM THIS COMPARISON BY KEY, NOT BY VALUE.
037100 77  WS-HIGH-USER-ID                  PIC 9(06) COMP VALUE ZERO.
037200
037300*    RESERVED USRM-FILE KEY FOR THE CALL-ID CONTROL RECORD - SEE
037400*    HD-3711.  THIRTEEN 9S CANNOT OCCUR AS A REAL PHONE NUMBER
037500*    UNDER THE INTAKE LINE'S COUNTRY-CODE/LOCAL-NUMBER FORMAT,
037600*    SO THIS KEY WILL NEVER COLLIDE WITH AN ACTUAL CALLER.
037700 01  WS-CONTROL-KEY                   PIC X(13)
037800                                      VALUE "9999999999999".
037900
038000*    TABLE OF THE ONLY THREE RISK LEVELS A CALL SUMMARY MAY
038100*    CARRY.  ANYTHING ELSE COMING BACK FROM THE RULE ENGINE IS
038200*    WRITTEN AS BLANKS RATHER THAN GARBAGE - SEE HD-3006.
038300 01  WS-VALID-RISK-VALUES.
038400     05  FILLER                       PIC X(06) VALUE "RED   ".
038500     05  FILLER                       PIC X(06) VALUE "YELLOW".
038600     05  FILLER                       PIC X(06) VALUE "GREEN ".
038700 01  WS-VALID-RISK-TABLE REDEFINES WS-VALID-RISK-VALUES.
038800     05  WS-RISK-TABLE                PIC X(06) OCCURS 3 TIMES.
038900
039000*    RUN DATE, ACCEPTED ONCE AT HOUSEKEEPING AND EXPLODED FOR
039100*    THE SUMMARY REPORT HEADING.  DISPLAY-ONLY, NEVER COMPARED.
039200 01  WS-DATE                          PIC 9(06).
039300*    YY/MM/DD, MATCHING WHAT ACCEPT FROM DATE RETURNS - SEE
039400*    Y2K-014 IN THE MAINTENANCE HISTORY.
039500 01  WS-DATE-DISPLAY REDEFINES WS-DATE.
039600     05  WS-DATE-YY                   PIC 9(02).
039700     05  WS-DATE-MM                   PIC 9(02).
039800     05  WS-DATE-DD                   PIC 9(02).
039900
040000*    CALLER PHONE NUMBER, BROKEN OUT COUNTRY-CODE / LOCAL-NUMBER
040100*    FOR THE RED-DETAIL SECTION OF THE SUMMARY REPORT.
040200 01  WS-PHONE-WORK                    PIC X(13).
040300*    3-DIGIT COUNTRY CODE, 10-DIGIT LOCAL NUMBER - MATCHES THE
040400*    INTAKE LINE FORMAT DESCRIBED IN THE WS-CONTROL-KEY COMMENT
040500*    ABOVE.
040600 01  WS-PHONE-PARTS REDEFINES WS-PHONE-WORK.
040700     05  WS-PHONE-CC                  PIC X(03).
040800     05  WS-PHONE-LOCAL               PIC X(10).
040900
041000*    CALLER INSTRUCTION TEXT - BUILT FOR EVERY REPORT AND
041100*    ECHOED TO SYSOUT SO SUPPORT CAN CONFIRM WHAT THE FIELD
041200*    WORKER'S HANDSET WOULD HAVE READ BACK TO THE CALLER.
041300 01  WS-CALLER-INSTR-BASE             PIC X(90).
041400 01  WS-CALLER-INSTR-FULL             PIC X(120).
041500
041600*    RULE ENGINE LINKAGE AREAS - LAID OUT TO MATCH TRIAGRUL'S
041700*    LINKAGE SECTION BYTE FOR BYTE.
041800*    SEVEN SYMPTOM FIELDS, ONE PER RULE CONDITION IN TRIAGRUL -
041900*    ORDER AND WIDTH MUST TRACK TRIAGRUL LINKAGE ITEM FOR ITEM.
042000 01  WS-TRIAGE-INPUT.
042100     05  WS-TI-BLEEDING               PIC X(05).
042200     05  WS-TI-HEADACHE               PIC X(01).
042300     05  WS-TI-FETAL-MOVEMENT         PIC X(09).
042400     05  WS-TI-FEVER                  PIC X(01).
042500     05  WS-TI-SWELLING-FEET          PIC X(01).
042600     05  WS-TI-ABDOMINAL-PAIN         PIC X(06).
042700     05  WS-TI-CONVULSIONS            PIC X(01).
042800 01  WS-TRIAGE-OUTPUT.
042900     05  WS-TO-RISK-LEVEL             PIC X(06).
043000         88  WS-RISK-RED              VALUE "RED   ".
043100         88  WS-RISK-YELLOW           VALUE "YELLOW".
043200         88  WS-RISK-GREEN            VALUE "GREEN ".
043300     05  WS-TO-RULE-ID                PIC X(04).
043400     05  WS-TO-ACTION-CODE            PIC X(30).
043500 77  WS-RULE-RETURN-CD                PIC S9(4) COMP.
043600
043700*    WEEKS-TO-MONTHS CONVERSION LINKAGE AREA FOR WKSMOCVT.
043800 01  WS-WEEKS-LINK                    PIC 9(02).
043900 01  WS-MONTHS-LINK                   PIC 9(02).
044000
044100*    THE TWO OPERANDS OF THE FORCED DIVIDE-BY-ZERO IN 9000-
044200*    ABEND-RTN.  SEE THAT PARAGRAPH.
044300 77  ZERO-VAL                         PIC 9(01) VALUE ZERO.
044400 77  ONE-VAL                          PIC 9(01) VALUE 1.
044500
044600*    RED-DETAIL CARRYOVER TABLE - HOLDS THE REPORT-ID, PHONE
044700*    AND RULE-ID OF EVERY RED REPORT SO 7100-PRINT-RED-DETAIL
044800*    CAN LIST THEM AFTER THE COUNTS ARE PRINTED.  CAPPED AT 200
044900*    ROWS - AN OVERNIGHT RUN WITH MORE THAN 200 EMERGENCIES IS
045000*    ITS OWN INCIDENT AND GETS FLAGGED RATHER THAN TRUNCATED
045100*    SILENTLY.
045200 01  WS-RED-DETAIL-TABLE.
045300     05  WS-RED-DETAIL-ENTRY OCCURS 200 TIMES.
045400*        REPORT-ID FROM THE ORIGINAL SYMPTOM CALL-IN REPORT.
045500         10  WS-RDET-REPORT-ID        PIC X(10).
045600*        FULL CALLER PHONE, RE-EXPLODED AT PRINT TIME.
045700         10  WS-RDET-PHONE            PIC X(13).
045800*        WHICH RED RULE FIRED - SEE TRIAGRUL.
045900         10  WS-RDET-RULE-ID          PIC X(04).
046000         10  FILLER                   PIC X(03).
046100
046200*    SUMMARY REPORT PRINT LINES.
046300 01  WS-RPT-HEADER-LINE.
046400     05  FILLER                       PIC X(132) VALUE SPACES.
046500 01  WS-RPT-RULE-LINE.
046600     05  FILLER                       PIC X(66) VALUE ALL "-".
046700     05  FILLER                       PIC X(66) VALUE SPACES.
046800 01  WS-RPT-DETAIL-LINE.
046900     05  FILLER                       PIC X(04) VALUE SPACES.
047000     05  RPTD-LABEL                   PIC X(29).
047100     05  RPTD-COUNT                   PIC ZZZ9.
047200     05  FILLER                       PIC X(95) VALUE SPACES.
047300*    PHONE PRINTS SPLIT AS CC-LOCAL SO THE ESCALATION DESK CAN
047400*    READ IT ALOUD IN THE SAME SHAPE THE FIELD WORKER DIALED IT.
047500 01  WS-RPT-RDET-LINE.
047600     05  FILLER                       PIC X(04) VALUE SPACES.
047700     05  RPTR-LABEL                   PIC X(14) VALUE "  RED REPORT: ".
047800     05  RPTR-REPORT-ID               PIC X(10).
047900     05  FILLER                       PIC X(09) VALUE "  PHONE: ".
048000     05  RPTR-PHONE-CC                PIC X(03).
048100     05  FILLER                       PIC X(01) VALUE "-".
048200     05  RPTR-PHONE-LOCAL             PIC X(10).
048300     05  FILLER                       PIC X(08) VALUE "  RULE: ".
048400     05  RPTR-RULE-ID                 PIC X(04).
048500     05  FILLER                       PIC X(69) VALUE SPACES.
048600
048700 PROCEDURE DIVISION.
048800*    MAINLINE - HOUSEKEEPING, SYMPTOM PASS, CONSENT PASS, PRINT
048900*    THE RUN-SUMMARY, PERSIST THE CALL-ID CONTROL RECORD, CLOSE
049000*    DOWN.  THE TWO PASSES ARE COMPLETELY INDEPENDENT OF EACH
049100*    OTHER EXCEPT FOR SHARING USRM-FILE AND THE KEY GENERATORS.
049200 0000-MAINLINE.
049300*    HOUSEKEEPING MUST COMPLETE, INCLUDING THE KEY-GENERATOR
049400*    SEED, BEFORE EITHER PASS BELOW WRITES ITS FIRST RECORD.
049500     PERFORM 0800-OPEN-FILES THRU 0800-EXIT.
049600*    SYMPTOM PASS BEFORE CONSENT PASS - NOT THE ORDER THE FIELD
049700*    LINE RECEIVED THE CALLS IN, JUST THE ORDER THIS JOB WAS
049800*    BUILT TO RUN THEM IN.  NEITHER PASS DEPENDS ON THE OTHER.
049900     PERFORM 1000-SYMPTOM-PASS THRU 1000-EXIT.
050000     PERFORM 1500-CONSENT-PASS THRU 1500-EXIT.
050100     PERFORM 7000-PRINT-SUMMARY THRU 7000-EXIT.
050200     PERFORM 9700-SAVE-CONTROL-REC THRU 9700-EXIT.
050300     PERFORM 9800-CLOSE-FILES THRU 9800-EXIT.
050400*    RETURN-CODE ZERO IS THE ONLY NORMAL COMPLETION CODE THIS
050500*    JOB EVER SETS - A NON-ZERO CODE MEANS 9000-ABEND-RTN FORCED
050600*    THE JOB DOWN BEFORE THIS POINT WAS EVER REACHED.
050700     MOVE ZERO TO RETURN-CODE.
050800     GOBACK.
050900
051000*    OPENS EVERY FILE THE JOB TOUCHES AND SEEDS THE TWO KEY
051100*    GENERATORS FROM USRM-FILE BEFORE EITHER PASS TOUCHES A
051200*    SINGLE RECORD - SEE HD-3620 AND HD-3711.  USRM-FILE GETS
051300*    THE USUAL OPEN-OUTPUT/CLOSE/OPEN-I-O DANCE THE FIRST TIME
051400*    THE JOB EVER RUNS, BEFORE THE VSAM CLUSTER HAS BEEN
051500*    INITIALIZED BY DEFINE CLUSTER.
051600 0800-OPEN-FILES.
051700     DISPLAY "******** BEGIN JOB TRIAGBAT ********".
051800*    RUN DATE IS DISPLAY-ONLY ON THE SUMMARY REPORT HEADING -
051900*    SEE Y2K-014 IN THE MAINTENANCE HISTORY ABOVE.
052000     ACCEPT WS-DATE FROM DATE.
052100*    BOTH INPUT FILES OPEN TOGETHER EVEN THOUGH THE CONSENT PASS
052200*    DOES NOT RUN UNTIL AFTER THE SYMPTOM PASS FINISHES - NEITHER
052300*    FILE IS LARGE ENOUGH TO JUSTIFY OPENING IT LATER.
052400     OPEN INPUT SYMP-IN CNST-IN.
052500     OPEN OUTPUT TRGR-OUT CALS-OUT EMRG-OUT RPT-OUT SYSOUT.
052600     IF SYMP-STATUS NOT = "00"
052700         MOVE "UNABLE TO OPEN SYMPTOM REPORT FILE" TO ABND-REASON
052800         MOVE SYMP-STATUS TO ABND-ACTUAL-VAL
052900         PERFORM 9000-ABEND-RTN THRU 9000-EXIT
053000     END-IF.
053100
053200*    STATUS 35 ON THE VERY FIRST OPEN I-O MEANS THE VSAM
053300*    CLUSTER EXISTS (DEFINE CLUSTER RAN) BUT HAS NEVER BEEN
053400*    LOADED WITH EVEN ONE RECORD - OPEN OUTPUT THEN CLOSE
053500*    ESTABLISHES THE EMPTY FILE SO THE FOLLOWING OPEN I-O CAN
053600*    SUCCEED.  ONLY EVER TAKEN THE FIRST NIGHT THIS JOB RUNS.
053700     OPEN I-O USRM-FILE.
053800     IF USRM-FILE-MISSING
053900         OPEN OUTPUT USRM-FILE
054000         CLOSE USRM-FILE
054100         OPEN I-O USRM-FILE
054200     END-IF.
054300     IF USRM-STATUS NOT = "00"
054400         MOVE "UNABLE TO OPEN USER MASTER FILE" TO ABND-REASON
054500         MOVE USRM-STATUS TO ABND-ACTUAL-VAL
054600         PERFORM 9000-ABEND-RTN THRU 9000-EXIT
054700     END-IF.
054800
054900     PERFORM 0850-SEED-KEY-GENERATORS THRU 0850-EXIT.
055000 0800-EXIT.
055100     EXIT.
055200
055300*    HOUSEKEEPING FIX FOR HD-3620/HD-3711.  WS-NEXT-USER-ID AND
055400*    WS-NEXT-CALL-ID USED TO START EVERY RUN AT 1 REGARDLESS OF
055500*    WHAT WAS ALREADY ON USRM-FILE FROM PRIOR NIGHTS, SO A
055600*    SECOND RUN AGAINST A NON-EMPTY MASTER MINTED USER-IDS AND
055700*    CALL-IDS THAT COLLIDED WITH ONES ALREADY ON FILE.  THE
055800*    COLLISION WAS SILENT BECAUSE RECORD KEY IS PHONE, NOT
055900*    USER-ID - NO INVALID KEY CONDITION WAS EVER IN A POSITION
056000*    TO CATCH IT.
056100*
056200*    THIS PARAGRAPH BROWSES USRM-FILE END TO END (VIA START/
056300*    READ NEXT, WHICH WORKS ON A DYNAMIC-ACCESS INDEXED FILE
056400*    EVEN THOUGH IT IS KEYED ON PHONE) TO FIND THE HIGHEST USER-
056500*    ID ACTUALLY ON FILE, THEN SEEDS WS-NEXT-USER-ID ONE PAST
056600*    IT.  CALL-SUMMARY HAS NO INDEXED MASTER TO BROWSE THE SAME
056700*    WAY, SO WS-NEXT-CALL-ID IS RECOVERED INSTEAD FROM A
056800*    RESERVED CONTROL RECORD (KEY 9999999999999) THAT 9700-
056900*    SAVE-CONTROL-REC WRITES BACK TO USRM-FILE AT END OF JOB.
057000 0850-SEED-KEY-GENERATORS.
057100*    START BY ASSUMING AN EMPTY MASTER - BOTH GENERATORS GET
057200*    OVERWRITTEN BELOW IF USRM-FILE ACTUALLY HAS RECORDS ON IT.
057300     MOVE 1 TO WS-NEXT-USER-ID.
057400     MOVE 1 TO WS-NEXT-CALL-ID.
057500     MOVE ZERO TO WS-HIGH-USER-ID.
057600     MOVE "N" TO USRM-EOF-SW.
057700     MOVE LOW-VALUES TO USRM-PHONE.
057800     START USRM-FILE KEY IS NOT LESS THAN USRM-PHONE
057900         INVALID KEY
058000             MOVE "Y" TO USRM-EOF-SW
058100     END-START.
058200     PERFORM 0860-SCAN-USER-MASTER THRU 0860-EXIT
058300         UNTIL NO-MORE-USRM-RECS.
058400     IF WS-HIGH-USER-ID NOT = ZERO
058500         COMPUTE WS-NEXT-USER-ID = WS-HIGH-USER-ID + 1
058600     END-IF.
058700
058800     MOVE WS-CONTROL-KEY TO USRM-PHONE.
058900     READ USRM-FILE
059000         INVALID KEY
059100             GO TO 0850-EXIT
059200     END-READ.
059300     COMPUTE WS-NEXT-CALL-ID = USRM-USER-ID + 1.
059400 0850-EXIT.
059500     EXIT.
059600
059700*    ONE ITERATION PER USRM-FILE RECORD, IN ASCENDING PHONE-
059800*    NUMBER KEY ORDER.  THE CALL-ID CONTROL RECORD (KEY OF ALL
059900*    9S) IS SKIPPED BY KEY - ITS "USER-ID" SLOT ACTUALLY HOLDS
060000*    A CALL-ID AND MUST NEVER BE MISTAKEN FOR A REAL ONE.
060100 0860-SCAN-USER-MASTER.
060200     READ USRM-FILE NEXT RECORD
060300         AT END
060400             MOVE "Y" TO USRM-EOF-SW
060500             GO TO 0860-EXIT
060600     END-READ.
060700     IF USRM-PHONE NOT = WS-CONTROL-KEY
060800         IF USRM-USER-ID > WS-HIGH-USER-ID
060900             MOVE USRM-USER-ID TO WS-HIGH-USER-ID
061000         END-IF
061100     END-IF.
061200 0860-EXIT.
061300     EXIT.
061400
061500*----------------------------------------------------------------*
061600*    SYMPTOM REPORT PASS                                        *
061700*----------------------------------------------------------------*
061800*    DRIVES ONE SYMPTOM REPORT AT A TIME THROUGH NORMALIZATION,
061900*    THE RULE ENGINE, THE TRIAGE RESULT WRITE, AND THE USER
062000*    MASTER / CALL SUMMARY / EMERGENCY LOG WRITES.
062100 1000-SYMPTOM-PASS.
062200     PERFORM 1100-READ-SYMPTOM THRU 1100-EXIT.
062300     PERFORM 2000-PROCESS-SYMPTOM THRU 2000-EXIT
062400         UNTIL NO-MORE-SYMPTOMS.
062500 1000-EXIT.
062600     EXIT.
062700
062800*    STANDARD READ-AHEAD PATTERN - ONE RECORD IS ALWAYS SITTING
062900*    IN SYMPTOM-REPORT-REC BEFORE THE UNTIL TEST IN 1000-
063000*    SYMPTOM-PASS IS EVALUATED.
063100 1100-READ-SYMPTOM.
063200     READ SYMP-IN INTO SYMPTOM-REPORT-REC
063300         AT END
063400             MOVE "Y" TO SYMP-EOF-SW
063500             GO TO 1100-EXIT
063600     END-READ.
063700     ADD 1 TO WS-SYMP-READ.
063800 1100-EXIT.
063900     EXIT.
064000
064100*    ONE FULL TRIP THROUGH THE SYMPTOM PIPELINE FOR ONE REPORT.
064200*    A REPORT THAT CANNOT BE RESOLVED TO A USER (BLANK OR
064300*    "UNKNOWN" PHONE) STILL GETS A TRIAGE RESULT RECORD BUT NO
064400*    CALL SUMMARY - THE COUNSELOR SIDE HAS NOTHING TO FILE IT
064500*    UNDER.
064600 2000-PROCESS-SYMPTOM.
064700     PERFORM 2100-NORMALIZE-SYMPTOMS THRU 2100-EXIT.
064800     PERFORM 2200-EVALUATE-TRIAGE THRU 2200-EXIT.
064900     PERFORM 2300-WRITE-TRGRSLT THRU 2300-EXIT.
065000     PERFORM 2400-GET-OR-CREATE-USER THRU 2400-EXIT.
065100     IF WS-USER-RESOLVED
065200         PERFORM 2500-WRITE-CALLSUM THRU 2500-EXIT
065300     ELSE
065400         DISPLAY "*** NO USER RESOLVED - CALL SUMMARY SKIPPED "
065500                 "FOR REPORT " SYRP-REPORT-ID
065600     END-IF.
065700     PERFORM 1100-READ-SYMPTOM THRU 1100-EXIT.
065800 2000-EXIT.
065900     EXIT.
066000
066100*    DEFAULT EVERY SYMPTOM FIELD BEFORE IT EVER REACHES THE
066200*    RULE ENGINE.  WEEKS-PREGNANT OUTSIDE 1-45, OR NOT NUMERIC
066300*    AT ALL, IS TREATED AS UNKNOWN AND FORCED TO ZERO.
066400 2100-NORMALIZE-SYMPTOMS.
066500*    BLANK BLEEDING DEFAULTS TO NONE.
066600     IF SYRP-BLEEDING = SPACES
066700         MOVE "NONE " TO SYRP-BLEEDING
066800     END-IF.
066900*    BLANK HEADACHE DEFAULTS TO NO.
067000     IF SYRP-HEADACHE = SPACE
067100         MOVE "N" TO SYRP-HEADACHE
067200     END-IF.
067300*    BLANK FETAL MOVEMENT DEFAULTS TO NORMAL.
067400     IF SYRP-FETAL-MOVEMENT = SPACES
067500         MOVE "NORMAL   " TO SYRP-FETAL-MOVEMENT
067600     END-IF.
067700*    BLANK FEVER DEFAULTS TO NO.
067800     IF SYRP-FEVER = SPACE
067900         MOVE "N" TO SYRP-FEVER
068000     END-IF.
068100*    BLANK SWELLING-FEET DEFAULTS TO NO.
068200     IF SYRP-SWELLING-FEET = SPACE
068300         MOVE "N" TO SYRP-SWELLING-FEET
068400     END-IF.
068500*    BLANK ABDOMINAL PAIN DEFAULTS TO NONE.
068600     IF SYRP-ABDOMINAL-PAIN = SPACES
068700         MOVE "NONE  " TO SYRP-ABDOMINAL-PAIN
068800     END-IF.
068900*    BLANK CONVULSIONS DEFAULTS TO NO.
069000     IF SYRP-CONVULSIONS = SPACE
069100         MOVE "N" TO SYRP-CONVULSIONS
069200     END-IF.
069300
069400*    WEEKS-PREGNANT OUTSIDE 1-45, OR NOT NUMERIC AT ALL, IS
069500*    TREATED AS UNKNOWN RATHER THAN GUESSED AT.
069600     IF SYRP-WEEKS-PREGNANT NOT NUMERIC
069700         MOVE ZERO TO SYRP-WEEKS-PREGNANT
069800     ELSE
069900         IF SYRP-WEEKS-PREGNANT > 45
070000             MOVE ZERO TO SYRP-WEEKS-PREGNANT
070100         END-IF
070200     END-IF.
070300 2100-EXIT.
070400     EXIT.
070500
070600*    LOADS THE LINKAGE AREA, CALLS THE RULE ENGINE, CONVERTS
070700*    WEEKS TO MONTHS FOR THE TRIAGE RESULT RECORD, AND BUMPS
070800*    THE RISK-LEVEL COUNTERS FOR THE RUN-SUMMARY REPORT.
070900 2200-EVALUATE-TRIAGE.
071000*    MOVE THE SEVEN NORMALIZED SYMPTOM FIELDS INTO THE RULE-
071100*    ENGINE LINKAGE AREA ONE AT A TIME - NO GROUP MOVE, SINCE
071200*    SYMPTOM-REPORT-REC AND WS-TRIAGE-INPUT ARE NOT IN THE SAME
071300*    FIELD ORDER.
071400     MOVE SYRP-BLEEDING       TO WS-TI-BLEEDING.
071500     MOVE SYRP-HEADACHE       TO WS-TI-HEADACHE.
071600     MOVE SYRP-FETAL-MOVEMENT TO WS-TI-FETAL-MOVEMENT.
071700     MOVE SYRP-FEVER          TO WS-TI-FEVER.
071800     MOVE SYRP-SWELLING-FEET  TO WS-TI-SWELLING-FEET.
071900     MOVE SYRP-ABDOMINAL-PAIN TO WS-TI-ABDOMINAL-PAIN.
072000     MOVE SYRP-CONVULSIONS    TO WS-TI-CONVULSIONS.
072100     MOVE ZERO TO WS-RULE-RETURN-CD.
072200
072300*    TRIAGRUL RETURNS RISK-LEVEL, RULE-ID AND ACTION-CODE ALL IN
072400*    ONE CALL - THERE IS NO PARTIAL RESULT.  A NON-ZERO RETURN
072500*    CODE MEANS NONE OF THE THREE ARE RELIABLE AND ALL THREE ARE
072600*    OVERWRITTEN BELOW.
072700     CALL "TRIAGRUL" USING WS-TRIAGE-INPUT, WS-TRIAGE-OUTPUT,
072800                            WS-RULE-RETURN-CD.
072900
073000*    IF THE RULE ENGINE COULD NOT CLASSIFY THE REPORT WE DO NOT
073100*    ABORT THE RUN - WE DEGRADE THE REPORT TO A SAFE YELLOW SO A
073200*    COUNSELOR STILL SEES IT.                                     CR-1310
073300     IF WS-RULE-RETURN-CD NOT = ZERO
073400         MOVE "YELLOW"                   TO WS-TO-RISK-LEVEL
073500         MOVE "ERR0"                     TO WS-TO-RULE-ID
073600         MOVE "VISIT-NEAREST-PHC-TRIAGE-ERROR"
073700                                          TO WS-TO-ACTION-CODE
073800     END-IF.
073900
074000*    MONTHS-PREGNANT ON THE TRIAGE RESULT RECORD IS DERIVED, NOT
074100*    CAPTURED - THE FIELD WORKER ONLY EVER ASKS THE CALLER FOR
074200*    WEEKS.  SEE WKSMOCVT.
074300     MOVE SYRP-WEEKS-PREGNANT TO WS-WEEKS-LINK.
074400     CALL "WKSMOCVT" USING WS-WEEKS-LINK, WS-MONTHS-LINK.
074500
074600*    ONE OF THE THREE STANDING RISK LEVELS ALWAYS MATCHES HERE -
074700*    A TRIAGE ERROR WAS ALREADY DEGRADED TO YELLOW ABOVE.
074800     EVALUATE TRUE
074900         WHEN WS-RISK-RED
075000             ADD 1 TO WS-RED-COUNT
075100         WHEN WS-RISK-YELLOW
075200             ADD 1 TO WS-YELLOW-COUNT
075300         WHEN OTHER
075400             ADD 1 TO WS-GREEN-COUNT
075500     END-EVALUATE.
075600
075700     PERFORM 2700-BUILD-INSTRUCTION THRU 2700-EXIT.
075800 2200-EXIT.
075900     EXIT.
076000
076100*    WRITES ONE TRIAGE RESULT RECORD PER SYMPTOM REPORT,
076200*    REGARDLESS OF WHETHER A USER MASTER OR CALL SUMMARY EVER
076300*    GETS WRITTEN FOR IT - THIS IS THE ONE OUTPUT EVERY CALL
076400*    ALWAYS PRODUCES.
076500 2300-WRITE-TRGRSLT.
076600*    SPACE-FILL FIRST SO ANY FIELD THIS PARAGRAPH DOES NOT SET
076700*    GOES OUT BLANK RATHER THAN CARRYING LEFTOVER DATA FROM THE
076800*    PRIOR REPORT.
076900     MOVE SPACES              TO TRIAGE-RESULT-REC.
077000     MOVE SYRP-REPORT-ID      TO TRGR-REPORT-ID.
077100     MOVE SYRP-PHONE          TO TRGR-PHONE.
077200     MOVE WS-TO-RISK-LEVEL    TO TRGR-RISK-LEVEL.
077300     MOVE WS-TO-RULE-ID       TO TRGR-RULE-ID.
077400     MOVE SYRP-WEEKS-PREGNANT TO TRGR-WEEKS-PREGNANT.
077500     MOVE WS-MONTHS-LINK      TO TRGR-MONTHS-PREGNANT.
077600     MOVE WS-TO-ACTION-CODE   TO TRGR-ACTION-CODE.
077700     WRITE TRGR-OUT-REC FROM TRIAGE-RESULT-REC.
077800 2300-EXIT.
077900     EXIT.
078000
078100*    GET-OR-CREATE THE USER MASTER RECORD FOR THIS CALLER'S
078200*    PHONE NUMBER.  A BLANK OR "UNKNOWN" PHONE CANNOT BE
078300*    RESOLVED TO A USER AND THE CALL SUMMARY IS SKIPPED - SEE
078400*    2000-PROCESS-SYMPTOM.
078500 2400-GET-OR-CREATE-USER.
078600     MOVE "Y" TO WS-USER-RESOLVED-SW.
078700*    BLANK PHONE - CALL-IN LINE DROPPED BEFORE CAPTURING THE
078800*    CALLBACK NUMBER.
078900     IF SYRP-PHONE = SPACES
079000         MOVE "N" TO WS-USER-RESOLVED-SW
079100         GO TO 2400-EXIT
079200     END-IF.
079300*    LITERAL "UNKNOWN" IN EITHER CASE - THE FIELD WORKER'S
079400*    HANDSET WRITES THIS WHEN THE CALLER REFUSED TO GIVE A
079500*    NUMBER.
079600     IF SYRP-PHONE(1:7) = "UNKNOWN" OR
079700        SYRP-PHONE(1:7) = "unknown"
079800         MOVE "N" TO WS-USER-RESOLVED-SW
079900         GO TO 2400-EXIT
080000     END-IF.
080100
080200     MOVE SYRP-PHONE TO USRM-PHONE.
080300     READ USRM-FILE
080400         INVALID KEY
080500             PERFORM 2450-CREATE-USER THRU 2450-EXIT
080600     END-READ.
080700 2400-EXIT.
080800     EXIT.
080900
081000*    ISSUES THE NEXT USER-ID FROM THE GENERATOR SEEDED AT JOB
081100*    START BY 0850-SEED-KEY-GENERATORS - NOT HARDCODED, AND NOT
081200*    RESTARTED AT 1 EVERY RUN.  SEE HD-3620.
081300 2450-CREATE-USER.
081400     MOVE WS-NEXT-USER-ID TO USRM-USER-ID.
081500     MOVE SYRP-PHONE      TO USRM-PHONE.
081600     MOVE "N"             TO USRM-CONSENT-GIVEN.
081700     WRITE USER-MASTER-REC
081800         INVALID KEY
081900             MOVE "UNABLE TO CREATE USER MASTER RECORD"
082000                                  TO ABND-REASON
082100             MOVE SYRP-PHONE      TO ABND-ACTUAL-VAL
082200             PERFORM 9000-ABEND-RTN THRU 9000-EXIT
082300     END-WRITE.
082400     ADD 1 TO WS-USERS-CREATED.
082500     ADD 1 TO WS-NEXT-USER-ID.
082600 2450-EXIT.
082700     EXIT.
082800
082900*    WRITES THE CALL SUMMARY RECORD THE COUNSELOR DESK WORKS
083000*    FROM.  ISSUES THE NEXT CALL-ID FROM THE GENERATOR SEEDED
083100*    BY 0850-SEED-KEY-GENERATORS FROM THE CONTROL RECORD - SEE
083200*    HD-3711.  A RED RESULT ALSO TRIGGERS THE EMERGENCY LOG.
083300 2500-WRITE-CALLSUM.
083400*    USRM-USER-ID IS STILL SET FROM WHICHEVER READ OR WRITE
083500*    2400-GET-OR-CREATE-USER JUST PERFORMED - GOOD FOR EITHER
083600*    AN EXISTING CALLER OR A BRAND-NEW ONE.
083700     MOVE WS-NEXT-CALL-ID  TO CLSM-CALL-ID.
083800     MOVE USRM-USER-ID     TO CLSM-USER-ID.
083900
084000     PERFORM 2550-VALIDATE-RISK THRU 2550-EXIT.
084100     IF WS-RISK-IS-VALID
084200         MOVE WS-TO-RISK-LEVEL TO CLSM-RISK-LEVEL
084300     ELSE
084400         MOVE SPACES           TO CLSM-RISK-LEVEL
084500     END-IF.
084600
084700     MOVE SYRP-REPORT-ID   TO CLSM-REPORT-ID.
084800     MOVE WS-TO-ACTION-CODE TO CLSM-ACTION-CODE.
084900     WRITE CALS-OUT-REC FROM CALL-SUMMARY-REC.
085000     ADD 1 TO WS-CALLSUM-WRITTEN.
085100     ADD 1 TO WS-NEXT-CALL-ID.
085200
085300     IF WS-RISK-RED
085400         PERFORM 2600-WRITE-EMRGLOG THRU 2600-EXIT
085500     END-IF.
085600 2500-EXIT.
085700     EXIT.
085800
085900*    A CALL SUMMARY MAY ONLY CARRY ONE OF THE THREE STANDING
086000*    RISK LEVELS - ANYTHING ELSE GOES OUT BLANK RATHER THAN
086100*    GARBLED.                                                     HD-3006
086200 2550-VALIDATE-RISK.
086300     MOVE "N" TO WS-VALID-RISK-SW.
086400     PERFORM 2555-CHECK-RISK-TABLE THRU 2555-EXIT
086500         VARYING WS-RISK-TAB-IDX FROM 1 BY 1
086600         UNTIL WS-RISK-TAB-IDX > 3 OR WS-RISK-IS-VALID.
086700 2550-EXIT.
086800     EXIT.
086900
087000*    ONE PASS THROUGH THE 3-ENTRY VALID-RISK TABLE.  NOTHING
087100*    FANCIER THAN A LINEAR SEARCH BELONGS HERE - THREE ENTRIES
087200*    NEVER JUSTIFIES A BINARY SEARCH-STYLE TABLE.
087300 2555-CHECK-RISK-TABLE.
087400     IF WS-TO-RISK-LEVEL = WS-RISK-TABLE(WS-RISK-TAB-IDX)
087500         MOVE "Y" TO WS-VALID-RISK-SW
087600     END-IF.
087700 2555-EXIT.
087800     EXIT.
087900
088000*    ONE EMERGENCY LOG ENTRY PER RED CALL SUMMARY, FOR THE ASHA
088100*    FIELD-VISIT EXTRACT - SEE HD-2599 IN THE MAINTENANCE
088200*    HISTORY ABOVE FOR WHY THIS IS WRITTEN HERE RATHER THAN IN
088300*    A SEPARATE END-OF-JOB PASS.
088400 2600-WRITE-EMRGLOG.
088500     MOVE CLSM-CALL-ID TO EMLG-CALL-ID.
088600     MOVE CLSM-USER-ID TO EMLG-USER-ID.
088700     MOVE "N"          TO EMLG-NOTIFIED-ASHA.
088800     WRITE EMRG-OUT-REC FROM EMERGENCY-LOG-REC.
088900     ADD 1 TO WS-EMRG-WRITTEN.
089000     PERFORM 2650-CAPTURE-RED-DETAIL THRU 2650-EXIT.
089100 2600-EXIT.
089200     EXIT.
089300
089400*    ADDS ONE ROW TO WS-RED-DETAIL-TABLE FOR 7100-PRINT-RED-
089500*    DETAIL TO LIST LATER.  ONCE THE TABLE IS FULL WE STOP
089600*    ADDING ROWS BUT KEEP RUNNING - SEE THE TABLE COMMENT.
089700 2650-CAPTURE-RED-DETAIL.
089800     IF WS-RED-DETAIL-IDX < 200
089900         ADD 1 TO WS-RED-DETAIL-IDX
090000         MOVE SYRP-REPORT-ID TO
090100              WS-RDET-REPORT-ID(WS-RED-DETAIL-IDX)
090200         MOVE SYRP-PHONE     TO
090300              WS-RDET-PHONE(WS-RED-DETAIL-IDX)
090400         MOVE WS-TO-RULE-ID  TO
090500              WS-RDET-RULE-ID(WS-RED-DETAIL-IDX)
090600     ELSE
090700         MOVE "Y" TO WS-RED-DETAIL-OVFL-SW
090800     END-IF.
090900 2650-EXIT.
091000     EXIT.
091100
091200*    BUILDS THE VERBATIM COUNSELOR INSTRUCTION FOR THIS REPORT
091300*    AND ECHOES IT TO SYSOUT.  NOT WRITTEN TO ANY OUTPUT FILE -
091400*    THE FIELD HANDSET BUILDS ITS OWN COPY FROM RISK-LEVEL AND
091500*    ACTION-CODE ON THE TRIAGE RESULT RECORD.
091600 2700-BUILD-INSTRUCTION.
091700     MOVE SPACES TO WS-CALLER-INSTR-BASE.
091800     STRING "TRIAGE COMPLETE. RISK LEVEL IS " DELIMITED BY SIZE
091900            WS-TO-RISK-LEVEL                  DELIMITED BY SIZE
092000            ". SAY THE MANDATORY ACTION VERBATIM."
092100                                               DELIMITED BY SIZE
092200         INTO WS-CALLER-INSTR-BASE
092300     END-STRING.
092400     MOVE WS-CALLER-INSTR-BASE TO WS-CALLER-INSTR-FULL.
092500*    RED GETS THE SAME BASE INSTRUCTION PLUS AN EXPLICIT CALL-108
092600*    APPEND - YELLOW AND GREEN CARRY THEIR URGENCY IN THE ACTION-
092700*    CODE TEXT ITSELF, SO NO APPEND IS NEEDED FOR THEM.
092800     IF WS-RISK-RED
092900         STRING WS-CALLER-INSTR-BASE          DELIMITED BY SIZE
093000                " CALL 108 NOW - THIS IS VERY IMPORTANT."
093100                                               DELIMITED BY SIZE
093200             INTO WS-CALLER-INSTR-FULL
093300         END-STRING
093400     END-IF.
093500     DISPLAY "INSTRUCTION: " WS-CALLER-INSTR-FULL.
093600 2700-EXIT.
093700     EXIT.
093800
093900*----------------------------------------------------------------*
094000*    CONSENT EVENT PASS                                         *
094100*----------------------------------------------------------------*
094200*    SECOND, INDEPENDENT PASS - RUNS AFTER EVERY SYMPTOM REPORT
094300*    HAS BEEN PROCESSED.  ONLY UPDATES USRM-FILE; NEVER TOUCHES
094400*    TRIAGE RESULT, CALL SUMMARY OR EMERGENCY LOG.
094500*    NOTHING TOUCHES USRM-CONSENT-GIVEN OUTSIDE THIS PASS - THE
094600*    SYMPTOM PASS ONLY EVER SETS IT TO "N" WHEN IT CREATES A
094700*    NEW USER MASTER RECORD.  SEE 2450-CREATE-USER.
094800 1500-CONSENT-PASS.
094900     PERFORM 1600-READ-CONSENT THRU 1600-EXIT.
095000     PERFORM 4000-PROCESS-CONSENT THRU 4000-EXIT
095100         UNTIL NO-MORE-CONSENT.
095200 1500-EXIT.
095300     EXIT.
095400
095500*    SAME READ-AHEAD PATTERN AS 1100-READ-SYMPTOM, ONE CONSENT
095600*    EVENT AHEAD OF THE UNTIL TEST IN 1500-CONSENT-PASS.
095700 1600-READ-CONSENT.
095800     READ CNST-IN INTO CONSENT-EVENT-REC
095900         AT END
096000             MOVE "Y" TO CNST-EOF-SW
096100             GO TO 1600-EXIT
096200     END-READ.
096300     ADD 1 TO WS-CNST-READ.
096400 1600-EXIT.
096500     EXIT.
096600
096700*    ONE FULL TRIP THROUGH THE CONSENT PIPELINE FOR ONE EVENT.
096800 4000-PROCESS-CONSENT.
096900*    READ-AHEAD AT THE BOTTOM, SAME SHAPE AS 2000-PROCESS-
097000*    SYMPTOM - THE NEXT EVENT IS ALWAYS SITTING IN CONSENT-
097100*    EVENT-REC BEFORE THE UNTIL TEST IN 1500-CONSENT-PASS RUNS
097200*    AGAIN.
097300     PERFORM 4100-EVAL-DIGIT THRU 4100-EXIT.
097400     PERFORM 1600-READ-CONSENT THRU 1600-EXIT.
097500 4000-EXIT.
097600     EXIT.
097700
097800*    THE INTAKE LINE'S IVR CAPTURES CONSENT AS A SINGLE DTMF
097900*    DIGIT (1 = CONSENT, 2 = DECLINE) - SEE CNSTEVT COPYBOOK.
098000*    ANY OTHER DIGIT IS A MIS-DIAL AND IS COUNTED BUT OTHERWISE
098100*    IGNORED, NOT GUESSED AT.
098200 4100-EVAL-DIGIT.
098300*    DIGIT 1 = CONSENT, DIGIT 2 = DECLINE, ANYTHING ELSE IS A
098400*    MIS-DIAL - SEE 88-LEVELS ON CNEV-CONSENT-DIGIT IN CNSTEVT.
098500     EVALUATE TRUE
098600         WHEN CNEV-DIGIT-CONSENT
098700             MOVE "Y" TO WS-CONSENT-FLAG
098800             ADD 1 TO WS-CNST-GIVEN
098900             PERFORM 4200-UPSERT-CONSENT-USER THRU 4200-EXIT
099000         WHEN CNEV-DIGIT-DECLINE
099100             MOVE "N" TO WS-CONSENT-FLAG
099200             ADD 1 TO WS-CNST-DECLINED
099300             PERFORM 4200-UPSERT-CONSENT-USER THRU 4200-EXIT
099400         WHEN OTHER
099500             ADD 1 TO WS-CNST-INVALID
099600     END-EVALUATE.
099700 4100-EXIT.
099800     EXIT.
099900
100000*    CONSENT UPDATES OR CREATES THE USER MASTER RECORD BUT
100100*    NEVER DOWNGRADES ONE THAT ALREADY EXISTS TO A LOST-UPDATE
100200*    RACE - WE SIMPLY REWRITE WITH THE VALUE FROM THIS EVENT,
100300*    WHICH IS THE LATEST CONSENT DECISION ON FILE.  A FAILURE
100400*    HERE IS LOGGED AND THE RUN CONTINUES - SEE HD-2280.
100500 4200-UPSERT-CONSENT-USER.
100600     IF CNEV-PHONE = SPACES
100700         DISPLAY "*** BLANK PHONE ON CONSENT EVENT - "
100800                 "MASTER NOT UPDATED"
100900         GO TO 4200-EXIT
101000     END-IF.
101100
101200     MOVE CNEV-PHONE TO USRM-PHONE.
101300     READ USRM-FILE
101400         INVALID KEY
101500             PERFORM 4250-CREATE-CONSENT-USER THRU 4250-EXIT
101600             GO TO 4200-EXIT
101700     END-READ.
101800
101900*    REWRITE, NOT WRITE - THE RECORD ALREADY EXISTS, WE ARE ONLY
102000*    UPDATING THE CONSENT BYTE.  INVALID KEY HERE WOULD MEAN THE
102100*    RECORD WAS DELETED BETWEEN THE READ ABOVE AND THIS REWRITE,
102200*    WHICH THIS SINGLE-THREADED BATCH JOB NEVER DOES TO ITSELF -
102300*    LOGGED ANYWAY AS A SAFETY NET.
102400     MOVE WS-CONSENT-FLAG TO USRM-CONSENT-GIVEN.
102500     REWRITE USER-MASTER-REC
102600         INVALID KEY
102700             DISPLAY "*** UNABLE TO REWRITE USER MASTER FOR "
102800                     CNEV-PHONE
102900     END-REWRITE.
103000 4200-EXIT.
103100     EXIT.
103200
103300*    SAME NEXT-USER-ID GENERATOR THE SYMPTOM PASS USES - A
103400*    CALLER WHO RINGS IN CONSENT BEFORE EVER FILING A SYMPTOM
103500*    REPORT STILL GETS A PROPERLY-SEEDED USER-ID, NOT A
103600*    SEPARATE COUNTER OF ITS OWN.
103700 4250-CREATE-CONSENT-USER.
103800*    A CALLER CAN RING IN CONSENT WITHOUT EVER HAVING FILED A
103900*    SYMPTOM REPORT - THE INTAKE LINE TAKES CONSENT CALLS ON A
104000*    SEPARATE NUMBER FROM THE SYMPTOM LINE.
104100     MOVE WS-NEXT-USER-ID TO USRM-USER-ID.
104200     MOVE CNEV-PHONE      TO USRM-PHONE.
104300     MOVE WS-CONSENT-FLAG TO USRM-CONSENT-GIVEN.
104400     WRITE USER-MASTER-REC
104500         INVALID KEY
104600             DISPLAY "*** UNABLE TO CREATE USER MASTER FOR "
104700                     CNEV-PHONE
104800             GO TO 4250-EXIT
104900     END-WRITE.
105000     ADD 1 TO WS-USERS-CREATED.
105100     ADD 1 TO WS-NEXT-USER-ID.
105200 4250-EXIT.
105300     EXIT.
105400
105500*----------------------------------------------------------------*
105600*    RUN-SUMMARY REPORT                                         *
105700*----------------------------------------------------------------*
105800*    PRINTS THE COUNT LINES, THEN THE RED-DETAIL SECTION IF ANY
105900*    RED REPORTS CAME THROUGH TONIGHT, THEN A FLAG LINE IF THE
106000*    200-ROW RED-DETAIL TABLE OVERFLOWED - SEE THE TABLE'S OWN
106100*    COMMENT IN WORKING-STORAGE.
106200 7000-PRINT-SUMMARY.
106300     PERFORM 7010-PRINT-HEADER THRU 7010-EXIT.
106400     PERFORM 7020-PRINT-COUNTS THRU 7020-EXIT.
106500     IF WS-RED-DETAIL-IDX > 0
106600         PERFORM 7100-PRINT-RED-DETAIL THRU 7100-EXIT
106700             VARYING WS-RED-PRINT-IDX FROM 1 BY 1
106800             UNTIL WS-RED-PRINT-IDX > WS-RED-DETAIL-IDX
106900     END-IF.
107000     IF WS-RED-DETAIL-OVERFLOWED
107100         MOVE "*** RED DETAIL TABLE FULL - SOME EMERGENCY "
107200              TO WS-RPT-HEADER-LINE
107300         WRITE RPT-OUT-REC FROM WS-RPT-HEADER-LINE
107400             AFTER ADVANCING 1
107500     END-IF.
107600 7000-EXIT.
107700     EXIT.
107800
107900*    TOP-OF-FORM HEADING LINE, DATE EXPLODED THROUGH WS-DATE-
108000*    DISPLAY.  NEXT-PAGE IS THE SPECIAL-NAMES C01 MNEMONIC FOR
108100*    CHANNEL 1 ON THE PRINTER.
108200 7010-PRINT-HEADER.
108300     MOVE WS-DATE TO WS-DATE-DISPLAY.
108400     MOVE SPACES TO WS-RPT-HEADER-LINE.
108500     STRING "MATRAI TRIAGE BATCH SUMMARY"     DELIMITED BY SIZE
108600            "     DATE: "                      DELIMITED BY SIZE
108700            WS-DATE-MM                         DELIMITED BY SIZE
108800            "/"                                DELIMITED BY SIZE
108900            WS-DATE-DD                         DELIMITED BY SIZE
109000            "/"                                DELIMITED BY SIZE
109100            WS-DATE-YY                         DELIMITED BY SIZE
109200         INTO WS-RPT-HEADER-LINE
109300     END-STRING.
109400     WRITE RPT-OUT-REC FROM WS-RPT-HEADER-LINE
109500         AFTER ADVANCING NEXT-PAGE.
109600     WRITE RPT-OUT-REC FROM WS-RPT-RULE-LINE
109700         AFTER ADVANCING 1.
109800 7010-EXIT.
109900     EXIT.
110000
110100*    COUNT-LINE LABELS BELOW ARE COPIED VERBATIM FROM THE JOB'S
110200*    REPORT SPECIFICATION - THE OVERNIGHT ESCALATION DESK KEYS
110300*    OFF THE EXACT WORDING, SO THESE ARE NOT TO BE REWORDED
110400*    WITHOUT A REQUEST FROM THAT DESK.
110500 7020-PRINT-COUNTS.
110600*    TOTAL SYMPTOM REPORTS SEEN TONIGHT.
110700     MOVE "REPORTS READ................." TO RPTD-LABEL.
110800     MOVE WS-SYMP-READ TO RPTD-COUNT.
110900     WRITE RPT-OUT-REC FROM WS-RPT-DETAIL-LINE
111000         AFTER ADVANCING 2.
111100
111200*    RISK-LEVEL BREAKDOWN - THE THREE LINES BELOW SHOULD SUM TO
111300*    REPORTS READ.
111400     MOVE "  RED (EMERGENCY)............" TO RPTD-LABEL.
111500     MOVE WS-RED-COUNT TO RPTD-COUNT.
111600     WRITE RPT-OUT-REC FROM WS-RPT-DETAIL-LINE
111700         AFTER ADVANCING 1.
111800
111900     MOVE "  YELLOW (HIGH-RISK)........." TO RPTD-LABEL.
112000     MOVE WS-YELLOW-COUNT TO RPTD-COUNT.
112100     WRITE RPT-OUT-REC FROM WS-RPT-DETAIL-LINE
112200         AFTER ADVANCING 1.
112300
112400     MOVE "  GREEN (ROUTINE)............" TO RPTD-LABEL.
112500     MOVE WS-GREEN-COUNT TO RPTD-COUNT.
112600     WRITE RPT-OUT-REC FROM WS-RPT-DETAIL-LINE
112700         AFTER ADVANCING 1.
112800
112900*    EVERY RED REPORT PRODUCES EXACTLY ONE EMERGENCY LOG - THIS
113000*    SHOULD ALWAYS MATCH THE RED COUNT ABOVE.
113100     MOVE "EMERGENCY LOGS WRITTEN......." TO RPTD-LABEL.
113200     MOVE WS-EMRG-WRITTEN TO RPTD-COUNT.
113300     WRITE RPT-OUT-REC FROM WS-RPT-DETAIL-LINE
113400         AFTER ADVANCING 2.
113500
113600*    CONSENT PASS COUNTS - GIVEN, DECLINED AND INVALID SHOULD
113700*    SUM TO CONSENT EVENTS READ.
113800     MOVE "CONSENT EVENTS READ.........." TO RPTD-LABEL.
113900     MOVE WS-CNST-READ TO RPTD-COUNT.
114000     WRITE RPT-OUT-REC FROM WS-RPT-DETAIL-LINE
114100         AFTER ADVANCING 2.
114200
114300     MOVE "  CONSENT GIVEN.............." TO RPTD-LABEL.
114400     MOVE WS-CNST-GIVEN TO RPTD-COUNT.
114500     WRITE RPT-OUT-REC FROM WS-RPT-DETAIL-LINE
114600         AFTER ADVANCING 1.
114700
114800     MOVE "  CONSENT DECLINED..........." TO RPTD-LABEL.
114900     MOVE WS-CNST-DECLINED TO RPTD-COUNT.
115000     WRITE RPT-OUT-REC FROM WS-RPT-DETAIL-LINE
115100         AFTER ADVANCING 1.
115200
115300*    A MIS-DIALED CONSENT DIGIT - COUNTED, NEVER GUESSED AT.
115400     MOVE "  INVALID DIGIT.............." TO RPTD-LABEL.
115500     MOVE WS-CNST-INVALID TO RPTD-COUNT.
115600     WRITE RPT-OUT-REC FROM WS-RPT-DETAIL-LINE
115700         AFTER ADVANCING 1.
115800
115900*    NEW USER MASTER RECORDS CREATED BY EITHER PASS TONIGHT.
116000     MOVE "USERS CREATED................" TO RPTD-LABEL.
116100     MOVE WS-USERS-CREATED TO RPTD-COUNT.
116200     WRITE RPT-OUT-REC FROM WS-RPT-DETAIL-LINE
116300         AFTER ADVANCING 2.
116400
116500*    SHOULD MATCH REPORTS READ MINUS ANY UNRESOLVED-PHONE SKIPS.
116600     MOVE "CALL SUMMARIES WRITTEN......." TO RPTD-LABEL.
116700     MOVE WS-CALLSUM-WRITTEN TO RPTD-COUNT.
116800     WRITE RPT-OUT-REC FROM WS-RPT-DETAIL-LINE
116900         AFTER ADVANCING 1.
117000 7020-EXIT.
117100     EXIT.
117200
117300*    ONE LINE PER RED REPORT, PULLED FROM WS-RED-DETAIL-TABLE
117400*    IN THE ORDER THE REPORTS CAME IN.  PHONE IS RE-EXPLODED
117500*    THROUGH WS-PHONE-PARTS SO THE ESCALATION DESK SEES COUNTRY
117600*    CODE AND LOCAL NUMBER SEPARATELY.
117700 7100-PRINT-RED-DETAIL.
117800     MOVE SPACES TO WS-RPT-RDET-LINE.
117900     MOVE WS-RDET-REPORT-ID(WS-RED-PRINT-IDX) TO RPTR-REPORT-ID.
118000     MOVE WS-RDET-PHONE(WS-RED-PRINT-IDX) TO WS-PHONE-WORK.
118100     MOVE WS-PHONE-CC    TO RPTR-PHONE-CC.
118200     MOVE WS-PHONE-LOCAL TO RPTR-PHONE-LOCAL.
118300     MOVE WS-RDET-RULE-ID(WS-RED-PRINT-IDX) TO RPTR-RULE-ID.
118400     WRITE RPT-OUT-REC FROM WS-RPT-RDET-LINE
118500         AFTER ADVANCING 1.
118600 7100-EXIT.
118700     EXIT.
118800
118900*    PERSISTS THE LAST CALL-ID ISSUED TONIGHT TO THE RESERVED
119000*    CONTROL RECORD SO TOMORROW NIGHT'S RUN CAN RECOVER IT VIA
119100*    0850-SEED-KEY-GENERATORS - SEE HD-3711.  MUST RUN BEFORE
119200*    USRM-FILE IS CLOSED.  REWRITE FAILS WITH INVALID KEY THE
119300*    VERY FIRST TIME THE JOB EVER RUNS (THE CONTROL RECORD
119400*    DOESN'T EXIST YET) SO WE FALL BACK TO WRITE, THE SAME GET-
119500*    OR-CREATE SHAPE USED EVERYWHERE ELSE IN THIS PROGRAM THAT
119600*    TOUCHES USRM-FILE.
119700 9700-SAVE-CONTROL-REC.
119800     MOVE WS-CONTROL-KEY  TO USRM-PHONE.
119900     MOVE WS-NEXT-CALL-ID TO USRM-USER-ID.
120000     MOVE SPACE           TO USRM-CONSENT-GIVEN.
120100     REWRITE USER-MASTER-REC
120200         INVALID KEY
120300             WRITE USER-MASTER-REC
120400                 INVALID KEY
120500                     MOVE "UNABLE TO WRITE CALL-ID CONTROL RECORD"
120600                                          TO ABND-REASON
120700                     MOVE WS-CONTROL-KEY  TO ABND-ACTUAL-VAL
120800                     PERFORM 9000-ABEND-RTN THRU 9000-EXIT
120900             END-WRITE
121000     END-REWRITE.
121100 9700-EXIT.
121200     EXIT.
121300
121400*    CLOSES EVERY FILE THE JOB OPENED - REACHED BOTH FROM THE
121500*    NORMAL END OF 0000-MAINLINE AND FROM 9000-ABEND-RTN, SO
121600*    NOTHING IS LEFT OPEN EVEN ON AN ABEND.
121700 9800-CLOSE-FILES.
121800*    ONE CLOSE STATEMENT FOR ALL EIGHT FILES - NO PARTICULAR
121900*    ORDER MATTERS SINCE NONE OF THEM DEPEND ON ANOTHER BEING
122000*    CLOSED FIRST.
122100     CLOSE SYMP-IN CNST-IN TRGR-OUT CALS-OUT EMRG-OUT RPT-OUT
122200           USRM-FILE SYSOUT.
122300 9800-EXIT.
122400     EXIT.
122500
122600*    STANDARD SHOP ABEND ROUTINE - LOGS THE REASON TO SYSOUT
122700*    AND FORCES A 0C7 SO THE OPERATOR SEES IT ON THE JOB LOG.
122800*    ONLY REACHED ON A GENUINE I/O FAILURE - NEVER ON BAD
122900*    BUSINESS DATA.
123000 9000-ABEND-RTN.
123100*    ABND-REASON AND ABND-ACTUAL-VAL WERE MOVED IN BY WHICHEVER
123200*    PARAGRAPH DETECTED THE FAILURE - THIS ROUTINE JUST LOGS
123300*    WHAT IS ALREADY IN ABEND-REC AND BRINGS THE JOB DOWN.
123400     WRITE SYSOUT-REC FROM ABEND-REC.
123500     PERFORM 9800-CLOSE-FILES THRU 9800-EXIT.
123600     DISPLAY "*** ABNORMAL END OF JOB - TRIAGBAT ***".
123700*    DIVIDE-BY-ZERO IS THE SHOP-STANDARD WAY TO FORCE A 0C7 SO
123800*    THE ABEND SHOWS UP ON THE JOB LOG WITH A NON-ZERO CONDITION
123900*    CODE - THERE IS NO CLEAN COBOL "ABEND" VERB ON THIS
124000*    COMPILER.
124100     DIVIDE ZERO-VAL INTO ONE-VAL.
124200 9000-EXIT.
124300     EXIT.
