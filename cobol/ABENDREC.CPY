000100******************************************************************
000200*   ABENDREC  --  STANDARD SHOP ABEND TRACE LINE                 *
000300*   WRITTEN TO SYSOUT IMMEDIATELY BEFORE A PROGRAM FORCES A      *
000400*   0C7/0CB ABEND SO THE OPERATOR HAS THE REASON ON THE JOB LOG. *
000500******************************************************************
000600*   MAINTENANCE HISTORY                                          *
000700*   --------------------------------------------------------     *
000800*   03/14/89  RKM  CR-1092    ORIGINAL LAYOUT, SHOP STANDARD      *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  ABND-LITERAL                 PIC X(10) VALUE "*** ABEND*".
001200     05  ABND-REASON                  PIC X(60).
001300     05  ABND-EXPECTED-VAL            PIC X(20).
001400     05  ABND-ACTUAL-VAL              PIC X(18).
001500     05  FILLER                       PIC X(22).
